000100*******************************************************************
000200*  PBK.KIDBAL.CPY
000300*  PIGGY BANK SYSTEM - KID BALANCE RECORD LAYOUT
000400*
000500*  ONE RECORD PER (USER, KID), KEYED ON PBK-BAL-USER-ID PLUS
000600*  PBK-BAL-KID-ID.  THE FOUR COMPONENT BALANCES ARE MAINTAINED BY
000700*  PBK-BALANCE-UPDATE; PBK-BAL-TOTAL-AMT IS NEVER MAINTAINED
000800*  DIRECTLY - IT IS ALWAYS THE SUM OF THE FOUR COMPONENTS, RECOMPUTED
000900*  ON EVERY CALL INTO PBK-BALANCE-UPDATE.
001000*******************************************************************
001100*    -------------------------  CHANGE LOG  ----------------------
001200*    DATE      BY   TKT#     DESCRIPTION                      TAG
001300*    --------  ---  -------  -------------------------------  ---
001400*    04/09/91  RPB  PBK-003  INITIAL FOUR-COMPONENT BALANCE     CL01
001500*                            LAYOUT.
001600*    09/17/94  CQS  PBK-041  WIDENED EACH COMPONENT TO 8 WHOLE  CL02
001700*                            DIGITS - 6 WAS TOO SMALL FOR THE
001800*                            COLLEGE-FUND KIDS.
001900*    11/09/98  DWK  PBK-119  Y2K - EXPANDED LAST-UPDATED TO A    CL03
002000*                            4-DIGIT CENTURY-YEAR SUBFIELD.
002100*    03/02/05  MHT  PBK-211  ADDED THE MONTH-TO-DATE SAVINGS/     CL04
002200*                            INVESTMENT WITHDRAWAL COUNT FIELDS
002300*                            SO THE MONTHLY CEILING SURVIVES
002400*                            ACROSS MULTIPLE ON-DEMAND POSTING
002500*                            RUNS IN THE SAME CALENDAR MONTH -
002600*                            AUDIT FINDING #05-006.  PREVIOUSLY
002700*                            THE COUNT LIVED ONLY IN A WORKING-
002800*                            STORAGE TABLE INSIDE PBK.TRNPOST.CBL
002900*                            AND WAS LOST BETWEEN RUNS.
003000*******************************************************************
003100 01  PBK-KID-BALANCE-RECORD.
003200     05  PBK-BAL-USER-ID                PIC 9(9).
003300     05  PBK-BAL-KID-ID                 PIC 9(9).
003400     05  PBK-BAL-CHARITY-AMT            PIC S9(8)V9(2).
003500     05  PBK-BAL-SPEND-AMT              PIC S9(8)V9(2).
003600     05  PBK-BAL-SAVINGS-AMT            PIC S9(8)V9(2).
003700     05  PBK-BAL-INVESTMENT-AMT         PIC S9(8)V9(2).
003800     05  PBK-BAL-COMPONENT-TABLE REDEFINES
003900         PBK-BAL-CHARITY-AMT.
004000         10  PBK-BAL-COMPONENT-ENTRY
004100             OCCURS 4                  PIC S9(8)V9(2).
004200     05  PBK-BAL-TOTAL-AMT              PIC S9(8)V9(2).
004300     05  PBK-BAL-LAST-UPDATED-TS        PIC X(19).
004400     05  PBK-BAL-LUP-TS-R REDEFINES
004500         PBK-BAL-LAST-UPDATED-TS.
004600         10  PBK-BAL-LUP-YYYY-DT        PIC 9(4).
004700         10  FILLER                     PIC X(1).
004800         10  PBK-BAL-LUP-MM-DT          PIC 9(2).
004900         10  FILLER                     PIC X(1).
005000         10  PBK-BAL-LUP-DD-DT          PIC 9(2).
005100         10  FILLER                     PIC X(1).
005200         10  PBK-BAL-LUP-HH-TM          PIC 9(2).
005300         10  FILLER                     PIC X(1).
005400         10  PBK-BAL-LUP-MI-TM          PIC 9(2).
005500         10  FILLER                     PIC X(1).
005600         10  PBK-BAL-LUP-SS-TM          PIC 9(2).
005700*    --  MONTH-TO-DATE WITHDRAWAL-COUNT CONTROL - PBK-BAL-WD-COUNT-
005800*    --  YYYYMM IS THE PROCESSING MONTH THE TWO COUNTS BELOW WERE
005900*    --  LAST ACCUMULATED FOR; PBK-BALANCE-UPDATE RESETS BOTH COUNTS
006000*    --  TO ZERO THE FIRST TIME IT SEES A NEW PROCESSING MONTH ON
006100*    --  THIS RECORD, SO THE CEILING IN PBK.USRSET.CPY HOLDS ACROSS
006200*    --  AS MANY ON-DEMAND POSTING RUNS AS OCCUR WITHIN ONE MONTH.
006300     05  PBK-BAL-WD-COUNT-YYYYMM        PIC 9(6).
006400     05  PBK-BAL-SAVINGS-WD-COUNT       PIC 9(4).
006500     05  PBK-BAL-INVESTMENT-WD-COUNT    PIC 9(4).
006600     05  FILLER                         PIC X(06).
