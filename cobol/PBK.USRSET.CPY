000100*******************************************************************
000200*  PBK.USRSET.CPY
000300*  PIGGY BANK SYSTEM - USER ALLOCATION SETTINGS RECORD LAYOUT
000400*
000500*  ONE RECORD PER USER, KEYED ON PBK-SET-USER-ID.  CARRIES THE FOUR
000600*  DEPOSIT-SPLIT PERCENTAGES (WHICH MUST TOTAL EXACTLY 100.00 - SEE
000700*  PBK-SETTINGS-MAINT) AND THE MONTHLY WITHDRAWAL-COUNT CEILINGS FOR
000800*  THE SAVINGS AND INVESTMENT COMPONENTS.  CHARITY AND SPEND HAVE NO
000900*  WITHDRAWAL-COUNT CEILING AND THEREFORE CARRY NO LIMIT FIELD.
001000*******************************************************************
001100*    -------------------------  CHANGE LOG  ----------------------
001200*    DATE      BY   TKT#     DESCRIPTION                      TAG
001300*    --------  ---  -------  -------------------------------  ---
001400*    04/09/91  RPB  PBK-002  INITIAL LAYOUT - FOUR-WAY SPLIT    CL01
001500*                            POLICY RECORD.
001600*    09/17/94  CQS  PBK-041  ADDED SAVINGS/INVESTMENT MONTHLY   CL02
001700*                            WITHDRAWAL LIMIT FIELDS PER THE
001800*                            COMMITTEE ON ALLOWANCE POLICY.
001900*    11/09/98  DWK  PBK-119  Y2K SWEEP - NO DATE FIELDS ON      CL03
002000*                            THIS LAYOUT, REVIEWED AND CLOSED.
002100*    03/02/05  MHT  PBK-212  REPACKED THE TWO WD-LIMIT FIELDS    CL04
002200*                            FROM ZONED TO COMP-3 TO MATCH THE
002300*                            SHOP'S STANDARD FOR SMALL SIGNED
002400*                            CONTROL FIELDS (SAME CLASS OF FIELD
002500*                            AS REF-FORMAT-CDE/REF-RQST-NBR ON
002600*                            THE ACCOUNT AND CUSTOMER POSITION
002700*                            FILES) - AUDIT FINDING #05-006.
002800*******************************************************************
002900 01  PBK-USER-SETTINGS-RECORD.
003000     05  PBK-SET-USER-ID                PIC 9(9).
003100     05  PBK-SET-CHARITY-PCT            PIC S9(3)V9(2).
003200     05  PBK-SET-SPEND-PCT              PIC S9(3)V9(2).
003300     05  PBK-SET-SAVINGS-PCT            PIC S9(3)V9(2).
003400     05  PBK-SET-INVESTMENT-PCT         PIC S9(3)V9(2).
003500     05  PBK-SET-PCT-TOTALS REDEFINES
003600         PBK-SET-CHARITY-PCT.
003700         10  PBK-SET-PCT-TABLE
003800             OCCURS 4                  PIC S9(3)V9(2).
003900     05  PBK-SET-SAVINGS-WD-LIMIT       PIC S9(4) COMP-3.
004000     05  PBK-SET-INVESTMENT-WD-LIMIT    PIC S9(4) COMP-3.
004100     05  FILLER                         PIC X(42).
