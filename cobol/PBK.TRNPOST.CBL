000100*******************************************************************
000200*  PBK.TRNPOST.CBL
000300*  PIGGY BANK SYSTEM - TRANSACTION POSTING ENGINE (MAIN DRIVER)
000400*
000500*  NIGHTLY/ON-DEMAND BATCH DRIVER.  READS PBK-TRANIN-FILE ONE
000600*  TRANSACTION AT A TIME, IN FILE ORDER (THE FILE IS EXPECTED TO
000700*  ARRIVE GROUPED BY USER-ID FOR THE CONTROL-BREAK REPORT BELOW).
000800*  FOR EACH RECORD -
000900*     - PULLS THE USER'S ALLOCATION SETTINGS (CALLING
001000*       PBK-SETTINGS-MAINT, WHICH MATERIALIZES THE STANDARD
001100*       25/25/25/25, 2/2 DEFAULT ROW THE FIRST TIME A USER IS SEEN);
001200*     - SPLITS A DEPOSIT FOUR WAYS, OR VALIDATES AND POSTS A
001300*       WITHDRAWAL AGAINST ONE COMPONENT (CALLING PBK-BALANCE-UPDATE
001400*       FOR BOTH THE BALANCE LOOKUP/CHANGE AND THE AVAILABLE-BALANCE
001500*       CHECK);
001600*     - ECHOES THE TRANSACTION, COMPUTED AMOUNTS INCLUDED, TO
001700*       PBK-TRANOUT-FILE;
001800*     - WRITES ONE LINE TO PBK-POSTRPT-FILE, BREAKING ON CHANGE OF
001900*       USER-ID WITH A SUBTOTAL LINE AND PRINTING A GRAND-TOTAL LINE
002000*       AT END OF RUN.
002100*
002200*  THE MONTHLY SAVINGS/INVESTMENT WITHDRAWAL-COUNT LIMIT IS KEPT ON
002300*  PBK-BALANCE-FILE ITSELF (PBK-BAL-SAVINGS-WD-COUNT/PBK-BAL-
002400*  INVESTMENT-WD-COUNT, STAMPED WITH THE PROCESSING MONTH THEY WERE
002500*  LAST ACCUMULATED FOR) RATHER THAN IN A WORKING-STORAGE TABLE HERE -
002600*  THIS DRIVER CAN BE RUN MORE THAN ONCE IN THE SAME CALENDAR MONTH ON
002700*  AN ON-DEMAND BASIS, AND THE COUNT HAS TO SURVIVE BETWEEN RUNS FOR
002800*  THE CEILING TO MEAN ANYTHING.  WS-BAL-PROCESS-YYYYMM BELOW CARRIES
002900*  THIS RUN'S PROCESSING MONTH INTO EVERY CALL TO PBK-BALANCE-UPDATE
003000*  SO IT CAN DECIDE WHEN TO ROLL THE STORED COUNT OVER TO ZERO.
003100*******************************************************************
003200*    -------------------------  CHANGE LOG  ----------------------
003300*    DATE      BY   TKT#     DESCRIPTION                      TAG
003400*    --------  ---  -------  -------------------------------  ---
003500*    04/22/91  RPB  PBK-005  INITIAL VERSION - DEPOSIT POSTING    CL01
003600*                            ONLY, NO REPORT.
003700*    09/24/94  CQS  PBK-043  ADDED WITHDRAWAL POSTING, THE        CL02
003800*                            MONTHLY LIMIT CHECK AND THE
003900*                            POSTING REPORT WITH CONTROL BREAKS.
004000*    11/09/98  DWK  PBK-119  Y2K SWEEP - RUN-DATE HEADING AND      CL03
004100*                            ALL TIMESTAMP HANDLING NOW USE A
004200*                            4-DIGIT CENTURY-YEAR.
004300*    06/09/03  MHT  PBK-204  PBK-SETTINGS-MAINT AND PBK-BALANCE-   CL04
004400*                            UPDATE ARE NOW TOLD TO CLOSE THEIR
004500*                            OWN FILES AT END OF RUN INSTEAD OF
004600*                            LETTING THE STEP TERMINATION DO IT.
004700*    03/02/05  MHT  PBK-211  DROPPED THE IN-MEMORY WD-COUNT TABLE -  CL05
004800*                            IT RESET TO ZERO ON EVERY RUN AND GAVE
004900*                            A FRESH MONTHLY QUOTA EACH TIME THE JOB
005000*                            WAS RERUN ON DEMAND.  THE COUNT NOW
005100*                            LIVES ON PBK-BALANCE-FILE AND IS
005200*                            MAINTAINED BY PBK-BALANCE-UPDATE -
005300*                            AUDIT FINDING #05-006.
005400*    08/02/07  LKW  PBK-266  REJECTED-WITHDRAWAL REASON TEXT        CL06
005500*                            SHORTENED TO FIT THE 40-BYTE REASON
005600*                            COLUMN ON THE POSTING REPORT.
005700*******************************************************************
005800 IDENTIFICATION DIVISION.
005900 PROGRAM-ID. PBK-TRANSACTION-POST.
006000 AUTHOR. R. P. BRANNIGAN.
006100 INSTALLATION. PIGGY BANK SYSTEMS GROUP.
006200 DATE-WRITTEN. 04/22/1991.
006300 DATE-COMPILED.
006400 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-370.
006800 OBJECT-COMPUTER. IBM-370.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     UPSI-0 ON PBK-RERUN-SW.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT PBK-TRANIN-FILE ASSIGN TO "TRANIN"
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-TRANIN-FILE-STATUS.
007700     SELECT PBK-TRANOUT-FILE ASSIGN TO "TRANOUT"
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS WS-TRANOUT-FILE-STATUS.
008000     SELECT PBK-POSTRPT-FILE ASSIGN TO "POSTRPT"
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS WS-POSTRPT-FILE-STATUS.
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  PBK-TRANIN-FILE
008600     RECORD CONTAINS 669 CHARACTERS.
008700 01  PBK-TRANIN-RECORD                PIC X(669).
008800 FD  PBK-TRANOUT-FILE
008900     RECORD CONTAINS 669 CHARACTERS.
009000 01  PBK-TRANOUT-RECORD               PIC X(669).
009100 FD  PBK-POSTRPT-FILE
009200     RECORD CONTAINS 132 CHARACTERS.
009300     COPY PBK.RPTLIN.CPY.
009400 WORKING-STORAGE SECTION.
009500 77  WS-TRANIN-FILE-STATUS         PIC X(2).
009600 77  WS-TRANOUT-FILE-STATUS        PIC X(2).
009700 77  WS-POSTRPT-FILE-STATUS        PIC X(2).
009800 77  WS-EOF-SW                     PIC X(1) VALUE 'N'.
009900     88  WS-END-OF-TRANSACTIONS           VALUE 'Y'.
010000 77  WS-FIRST-RECORD-SW            PIC X(1) VALUE 'Y'.
010100     88  WS-FIRST-RECORD                  VALUE 'Y'.
010200     88  WS-NOT-FIRST-RECORD               VALUE 'N'.
010300 77  WS-PREV-USER-ID                PIC 9(9) COMP.
010400 77  WS-RAW-DATE                   PIC 9(6).
010500 77  WS-RAW-TIME                   PIC 9(8).
010600*    --  RUN-DATE WORK AREA - BUILT ONCE AT 110-INITIALIZE-COUNTERS
010700*    --  AND PRINTED ON EVERY PAGE HEADING.
010800 01  WS-RUN-DATE-WORK.
010900     05  WS-RDW-YYYY                 PIC 9(4).
011000     05  WS-RDW-DASH1                PIC X(1) VALUE '-'.
011100     05  WS-RDW-MM                   PIC 9(2).
011200     05  WS-RDW-DASH2                PIC X(1) VALUE '-'.
011300     05  WS-RDW-DD                   PIC 9(2).
011400 01  WS-RUN-DATE-ALPHA REDEFINES WS-RUN-DATE-WORK
011500                                     PIC X(10).
011600 77  WS-RUN-YYYY                   PIC 9(4) COMP.
011700 77  WS-RUN-MM                     PIC 9(2) COMP.
011800 77  WS-PAGE-NO                    PIC 9(4) COMP VALUE ZERO.
011900 77  WS-LINE-COUNT                 PIC 9(3) COMP VALUE 99.
012000 77  WS-LINES-PER-PAGE             PIC 9(3) COMP VALUE 50.
012100*    --  USER-LEVEL CONTROL-BREAK ACCUMULATORS, RESET AT EACH BREAK.
012200 77  WS-USER-DEP-COUNT              PIC 9(5) COMP VALUE ZERO.
012300 77  WS-USER-DEP-AMT                PIC S9(8)V9(2) VALUE ZERO.
012400 77  WS-USER-WD-COUNT               PIC 9(5) COMP VALUE ZERO.
012500 77  WS-USER-WD-AMT                 PIC S9(8)V9(2) VALUE ZERO.
012600 77  WS-USER-REJ-COUNT              PIC 9(5) COMP VALUE ZERO.
012700*    --  RUN-LEVEL GRAND-TOTAL ACCUMULATORS.
012800 77  WS-GRAND-DEP-COUNT             PIC 9(7) COMP VALUE ZERO.
012900 77  WS-GRAND-DEP-AMT               PIC S9(9)V9(2) VALUE ZERO.
013000 77  WS-GRAND-WD-COUNT              PIC 9(7) COMP VALUE ZERO.
013100 77  WS-GRAND-WD-AMT                PIC S9(9)V9(2) VALUE ZERO.
013200 77  WS-GRAND-REJ-COUNT             PIC 9(7) COMP VALUE ZERO.
013300*    --  SWITCHES FOR THE TWO WITHDRAWAL-ELIGIBILITY CHECKS.
013400 77  WS-LIMIT-SW                    PIC X(1).
013500     88  WS-LIMIT-OK                      VALUE 'Y'.
013600     88  WS-LIMIT-EXCEEDED                 VALUE 'N'.
013700 77  WS-BAL-SW                      PIC X(1).
013800     88  WS-BALANCE-SUFFICIENT            VALUE 'Y'.
013900     88  WS-BALANCE-INSUFFICIENT           VALUE 'N'.
014000 77  WS-REJECT-REASON               PIC X(40).
014100*    --  CALLING-SEQUENCE AREA FOR PBK-SETTINGS-MAINT.
014200 77  WS-SET-FUNCTION-CD             PIC X(1).
014300 77  WS-SET-RETURN-CD               PIC X(1).
014400     88  WS-SET-RETURN-OK                  VALUE '0'.
014500     COPY PBK.USRSET.CPY.
014600*    --  CALLING-SEQUENCE AREA FOR PBK-BALANCE-UPDATE.
014700 77  WS-BAL-FUNCTION-CD             PIC X(1).
014800 77  WS-BAL-RETURN-CD               PIC X(1).
014900     88  WS-BAL-RETURN-OK                  VALUE '0'.
015000 77  WS-BAL-USER-ID                 PIC 9(9).
015100 77  WS-BAL-KID-ID                  PIC 9(9).
015200 77  WS-BAL-COMPONENT-CD            PIC X(10).
015300 01  WS-BAL-AMOUNT-AREA.
015400     05  WS-BAL-CHARITY-AMT           PIC S9(8)V9(2).
015500     05  WS-BAL-SPEND-AMT             PIC S9(8)V9(2).
015600     05  WS-BAL-SAVINGS-AMT           PIC S9(8)V9(2).
015700     05  WS-BAL-INVESTMENT-AMT        PIC S9(8)V9(2).
015800 77  WS-BAL-AVAILABLE-AMT           PIC S9(8)V9(2).
015900*    --  THIS RUN'S PROCESSING MONTH (CCYYMM), AND THE MONTH-TO-DATE
016000*    --  WITHDRAWAL COUNT PBK-BALANCE-UPDATE HANDS BACK ON THE 'A'
016100*    --  AND 'I' FUNCTIONS.
016200 77  WS-BAL-PROCESS-YYYYMM          PIC 9(6).
016300 77  WS-BAL-WD-COUNT                PIC 9(4).
016400*    --  WORKING COPY OF THE TRANSACTION RECORD - THE FD RECORDS
016500*    --  ABOVE ARE PLAIN PIC X BUFFERS; ALL EDITING HAPPENS HERE.
016600     COPY PBK.TRANS.CPY.
016700 PROCEDURE DIVISION.
016800 000-MAIN-CONTROL.
016900     PERFORM 100-OPEN-FILES THRU 100-EXIT.
017000     PERFORM 110-INITIALIZE-COUNTERS THRU 110-EXIT.
017100     PERFORM 150-READ-ONE-TRANSACTION THRU 150-EXIT.
017200     PERFORM 200-PROCESS-ONE-TRANSACTION THRU 200-EXIT
017300         UNTIL WS-END-OF-TRANSACTIONS.
017400     IF WS-NOT-FIRST-RECORD
017500         PERFORM 700-USER-BREAK THRU 700-EXIT
017600     END-IF.
017700     PERFORM 800-GRAND-TOTALS THRU 800-EXIT.
017800     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
017900     STOP RUN.
018000 100-OPEN-FILES.
018100     OPEN INPUT PBK-TRANIN-FILE.
018200     OPEN OUTPUT PBK-TRANOUT-FILE.
018300     OPEN OUTPUT PBK-POSTRPT-FILE.
018400 100-EXIT.
018500     EXIT.
018600 110-INITIALIZE-COUNTERS.
018700     ACCEPT WS-RAW-DATE FROM DATE.
018800     IF WS-RAW-DATE (1:2) < 50
018900         MOVE 20 TO WS-RDW-YYYY (1:2)
019000     ELSE
019100         MOVE 19 TO WS-RDW-YYYY (1:2)
019200     END-IF.
019300     MOVE WS-RAW-DATE (1:2) TO WS-RDW-YYYY (3:2).
019400     MOVE WS-RAW-DATE (3:2) TO WS-RDW-MM.
019500     MOVE WS-RAW-DATE (5:2) TO WS-RDW-DD.
019600     MOVE WS-RDW-YYYY TO WS-RUN-YYYY.
019700     MOVE WS-RDW-MM TO WS-RUN-MM.
019800     COMPUTE WS-BAL-PROCESS-YYYYMM = WS-RUN-YYYY * 100 + WS-RUN-MM.
019900     MOVE ZERO TO WS-USER-DEP-COUNT WS-USER-WD-COUNT
020000         WS-USER-REJ-COUNT.
020100     MOVE ZERO TO WS-USER-DEP-AMT WS-USER-WD-AMT.
020200     MOVE ZERO TO WS-GRAND-DEP-COUNT WS-GRAND-WD-COUNT
020300         WS-GRAND-REJ-COUNT.
020400     MOVE ZERO TO WS-GRAND-DEP-AMT WS-GRAND-WD-AMT.
020500 110-EXIT.
020600     EXIT.
020700 150-READ-ONE-TRANSACTION.
020800     READ PBK-TRANIN-FILE INTO PBK-TRANSACTION-RECORD
020900         AT END
021000             SET WS-END-OF-TRANSACTIONS TO TRUE
021100     END-READ.
021200 150-EXIT.
021300     EXIT.
021400 200-PROCESS-ONE-TRANSACTION.
021500     IF WS-NOT-FIRST-RECORD
021600         IF PBK-TXN-USER-ID NOT = WS-PREV-USER-ID
021700             PERFORM 700-USER-BREAK THRU 700-EXIT
021800         END-IF
021900     END-IF.
022000     SET WS-NOT-FIRST-RECORD TO TRUE.
022100     MOVE PBK-TXN-USER-ID TO WS-PREV-USER-ID.
022200     MOVE PBK-TXN-USER-ID TO PBK-SET-USER-ID.
022300     MOVE 'G' TO WS-SET-FUNCTION-CD.
022400     CALL 'PBK-SETTINGS-MAINT' USING WS-SET-FUNCTION-CD
022500         WS-SET-RETURN-CD PBK-USER-SETTINGS-RECORD.
022600     EVALUATE TRUE
022700         WHEN PBK-TXN-TYPE-DEPOSIT
022800             PERFORM 300-PROCESS-DEPOSIT THRU 300-EXIT
022900         WHEN PBK-TXN-TYPE-WITHDRAWAL
023000             PERFORM 400-PROCESS-WITHDRAWAL THRU 400-EXIT
023100         WHEN OTHER
023200             GO TO 950-BAD-TRANSACTION-TYPE
023300     END-EVALUATE.
023400     PERFORM 650-WRITE-DETAIL-LINE THRU 650-EXIT.
023500     WRITE PBK-TRANOUT-FILE FROM PBK-TRANSACTION-RECORD.
023600     PERFORM 150-READ-ONE-TRANSACTION THRU 150-EXIT.
023700 200-EXIT.
023800     EXIT.
023900*    --  A TRANSACTION TYPE THAT IS NEITHER A DEPOSIT NOR A
024000*    --  WITHDRAWAL SHOULD NEVER ARRIVE FROM AN UPSTREAM EXTRACT -
024100*    --  COUNT IT AS A REJECT AND MOVE ON WITHOUT BUILDING A REPORT
024200*    --  LINE OR ECHOING IT TO PBK-TRANOUT-FILE.
024300 950-BAD-TRANSACTION-TYPE.
024400     ADD 1 TO WS-USER-REJ-COUNT.
024500     PERFORM 150-READ-ONE-TRANSACTION THRU 150-EXIT.
024600     GO TO 200-EXIT.
024700 300-PROCESS-DEPOSIT.
024800     PERFORM 310-COMPUTE-SPLIT-AMOUNTS THRU 310-EXIT.
024900     MOVE 'D' TO WS-BAL-FUNCTION-CD.
025000     MOVE PBK-TXN-USER-ID TO WS-BAL-USER-ID.
025100     MOVE PBK-TXN-KID-ID TO WS-BAL-KID-ID.
025200     MOVE PBK-TXN-CHARITY-AMT TO WS-BAL-CHARITY-AMT.
025300     MOVE PBK-TXN-SPEND-AMT TO WS-BAL-SPEND-AMT.
025400     MOVE PBK-TXN-SAVINGS-AMT TO WS-BAL-SAVINGS-AMT.
025500     MOVE PBK-TXN-INVESTMENT-AMT TO WS-BAL-INVESTMENT-AMT.
025600     CALL 'PBK-BALANCE-UPDATE' USING WS-BAL-FUNCTION-CD
025700         WS-BAL-RETURN-CD WS-BAL-USER-ID WS-BAL-KID-ID
025800         WS-BAL-COMPONENT-CD WS-BAL-AMOUNT-AREA
025900         WS-BAL-AVAILABLE-AMT WS-BAL-PROCESS-YYYYMM
026000         WS-BAL-WD-COUNT.
026100     ADD 1 TO WS-USER-DEP-COUNT.
026200     ADD PBK-TXN-TOTAL-AMT TO WS-USER-DEP-AMT.
026300 300-EXIT.
026400     EXIT.
026500 310-COMPUTE-SPLIT-AMOUNTS.
026600     COMPUTE PBK-TXN-CHARITY-AMT ROUNDED =
026700         PBK-TXN-TOTAL-AMT * PBK-SET-CHARITY-PCT / 100.
026800     COMPUTE PBK-TXN-SPEND-AMT ROUNDED =
026900         PBK-TXN-TOTAL-AMT * PBK-SET-SPEND-PCT / 100.
027000     COMPUTE PBK-TXN-SAVINGS-AMT ROUNDED =
027100         PBK-TXN-TOTAL-AMT * PBK-SET-SAVINGS-PCT / 100.
027200     COMPUTE PBK-TXN-INVESTMENT-AMT ROUNDED =
027300         PBK-TXN-TOTAL-AMT * PBK-SET-INVESTMENT-PCT / 100.
027400 310-EXIT.
027500     EXIT.
027600 400-PROCESS-WITHDRAWAL.
027700     PERFORM 410-CHECK-WITHDRAWAL-LIMIT THRU 410-EXIT.
027800     IF WS-LIMIT-OK AND WS-BALANCE-SUFFICIENT
027900         MOVE 'W' TO WS-BAL-FUNCTION-CD
028000         MOVE PBK-TXN-USER-ID TO WS-BAL-USER-ID
028100         MOVE PBK-TXN-KID-ID TO WS-BAL-KID-ID
028200         MOVE PBK-TXN-WD-COMPONENT-CD TO WS-BAL-COMPONENT-CD
028300         MOVE PBK-TXN-WD-AMOUNT TO WS-BAL-CHARITY-AMT
028400         CALL 'PBK-BALANCE-UPDATE' USING WS-BAL-FUNCTION-CD
028500             WS-BAL-RETURN-CD WS-BAL-USER-ID WS-BAL-KID-ID
028600             WS-BAL-COMPONENT-CD WS-BAL-AMOUNT-AREA
028700             WS-BAL-AVAILABLE-AMT WS-BAL-PROCESS-YYYYMM
028800             WS-BAL-WD-COUNT
028900         PERFORM 430-INCREMENT-WD-COUNT THRU 430-EXIT
029000         ADD 1 TO WS-USER-WD-COUNT
029100         ADD PBK-TXN-WD-AMOUNT TO WS-USER-WD-AMT
029200     ELSE
029300         ADD 1 TO WS-USER-REJ-COUNT
029400     END-IF.
029500 400-EXIT.
029600     EXIT.
029700*    --  CL05 - THIS PARAGRAPH NOW MAKES ONE 'A' CALL INTO PBK-
029800*    --  BALANCE-UPDATE TO PULL BOTH THE AVAILABLE BALANCE AND THE
029900*    --  PERSISTED MONTH-TO-DATE WITHDRAWAL COUNT (ROLLED OVER TO
030000*    --  ZERO THERE IF WS-BAL-PROCESS-YYYYMM IS A NEW MONTH FOR THIS
030100*    --  KID), THEN CHECKS THE COUNT-LIMIT AND THE BALANCE-SUFFICIENT
030200*    --  RULES TOGETHER - THE OLD SEPARATE IN-MEMORY TABLE LOOKUP
030300*    --  (412/414) AND THE OLD 420-CHECK-AVAILABLE-BALANCE PARAGRAPH
030400*    --  ARE GONE.
030500 410-CHECK-WITHDRAWAL-LIMIT.
030600     SET WS-LIMIT-OK TO TRUE.
030700     SET WS-BALANCE-SUFFICIENT TO TRUE.
030800     MOVE SPACES TO WS-REJECT-REASON.
030900     MOVE 'A' TO WS-BAL-FUNCTION-CD.
031000     MOVE PBK-TXN-USER-ID TO WS-BAL-USER-ID.
031100     MOVE PBK-TXN-KID-ID TO WS-BAL-KID-ID.
031200     MOVE PBK-TXN-WD-COMPONENT-CD TO WS-BAL-COMPONENT-CD.
031300     CALL 'PBK-BALANCE-UPDATE' USING WS-BAL-FUNCTION-CD
031400         WS-BAL-RETURN-CD WS-BAL-USER-ID WS-BAL-KID-ID
031500         WS-BAL-COMPONENT-CD WS-BAL-AMOUNT-AREA
031600         WS-BAL-AVAILABLE-AMT WS-BAL-PROCESS-YYYYMM
031700         WS-BAL-WD-COUNT.
031800     EVALUATE TRUE
031900         WHEN PBK-TXN-WD-IS-SAVINGS
032000             IF WS-BAL-WD-COUNT NOT LESS THAN
032100                 PBK-SET-SAVINGS-WD-LIMIT
032200                 SET WS-LIMIT-EXCEEDED TO TRUE
032300                 MOVE 'SAVINGS MONTHLY WD LIMIT EXCEEDED'
032400                     TO WS-REJECT-REASON
032500             END-IF
032600         WHEN PBK-TXN-WD-IS-INVESTMENT
032700             IF WS-BAL-WD-COUNT NOT LESS THAN
032800                 PBK-SET-INVESTMENT-WD-LIMIT
032900                 SET WS-LIMIT-EXCEEDED TO TRUE
033000                 MOVE 'INVESTMENT MONTHLY WD LIMIT EXCEEDED'
033100                     TO WS-REJECT-REASON
033200             END-IF
033300         WHEN OTHER
033400             CONTINUE
033500     END-EVALUATE.
033600     IF NOT WS-LIMIT-OK
033700         GO TO 410-EXIT
033800     END-IF.
033900     IF WS-BAL-AVAILABLE-AMT LESS THAN PBK-TXN-WD-AMOUNT
034000         SET WS-BALANCE-INSUFFICIENT TO TRUE
034100         STRING 'INSUFFICIENT BALANCE IN '
034200             PBK-TXN-WD-COMPONENT-CD DELIMITED BY SIZE
034300             INTO WS-REJECT-REASON
034400     END-IF.
034500 410-EXIT.
034600     EXIT.
034700 430-INCREMENT-WD-COUNT.
034800     MOVE 'I' TO WS-BAL-FUNCTION-CD.
034900     MOVE PBK-TXN-USER-ID TO WS-BAL-USER-ID.
035000     MOVE PBK-TXN-KID-ID TO WS-BAL-KID-ID.
035100     MOVE PBK-TXN-WD-COMPONENT-CD TO WS-BAL-COMPONENT-CD.
035200     CALL 'PBK-BALANCE-UPDATE' USING WS-BAL-FUNCTION-CD
035300         WS-BAL-RETURN-CD WS-BAL-USER-ID WS-BAL-KID-ID
035400         WS-BAL-COMPONENT-CD WS-BAL-AMOUNT-AREA
035500         WS-BAL-AVAILABLE-AMT WS-BAL-PROCESS-YYYYMM
035600         WS-BAL-WD-COUNT.
035700 430-EXIT.
035800     EXIT.
035900 650-WRITE-DETAIL-LINE.
036000     IF WS-LINE-COUNT NOT LESS THAN WS-LINES-PER-PAGE
036100         PERFORM 900-HEADINGS THRU 900-EXIT
036200     END-IF.
036300     MOVE PBK-TXN-ID TO PBK-RLD-TXN-ID.
036400     MOVE PBK-TXN-KID-ID TO PBK-RLD-KID-ID.
036500     EVALUATE TRUE
036600         WHEN PBK-TXN-TYPE-DEPOSIT
036700             MOVE 'DEPOSIT' TO PBK-RLD-TXN-TYPE
036800             MOVE 'ALL' TO PBK-RLD-COMPONENT
036900             MOVE PBK-TXN-TOTAL-AMT TO PBK-RLD-AMOUNT
037000             MOVE 'POSTED' TO PBK-RLD-STATUS
037100             MOVE SPACES TO PBK-RLD-REASON
037200         WHEN PBK-TXN-TYPE-WITHDRAWAL
037300             MOVE 'WITHDRAWAL' TO PBK-RLD-TXN-TYPE
037400             MOVE PBK-TXN-WD-COMPONENT-CD TO PBK-RLD-COMPONENT
037500             MOVE PBK-TXN-WD-AMOUNT TO PBK-RLD-AMOUNT
037600             IF WS-LIMIT-OK AND WS-BALANCE-SUFFICIENT
037700                 MOVE 'POSTED' TO PBK-RLD-STATUS
037800                 MOVE SPACES TO PBK-RLD-REASON
037900             ELSE
038000                 MOVE 'REJECTED' TO PBK-RLD-STATUS
038100                 MOVE WS-REJECT-REASON TO PBK-RLD-REASON
038200             END-IF
038300     END-EVALUATE.
038400     WRITE PBK-RL-DETAIL.
038500     ADD 1 TO WS-LINE-COUNT.
038600 650-EXIT.
038700     EXIT.
038800 700-USER-BREAK.
038900     MOVE WS-PREV-USER-ID TO PBK-RLT-USER-ID.
039000     MOVE WS-USER-DEP-COUNT TO PBK-RLT-DEPOSIT-CT.
039100     MOVE WS-USER-DEP-AMT TO PBK-RLT-DEPOSIT-AMT.
039200     MOVE WS-USER-WD-COUNT TO PBK-RLT-WITHDRAWAL-CT.
039300     MOVE WS-USER-WD-AMT TO PBK-RLT-WITHDRAWAL-AMT.
039400     MOVE WS-USER-REJ-COUNT TO PBK-RLT-REJECTED-CT.
039500     WRITE PBK-RL-USER-TOTAL.
039600     ADD 1 TO WS-LINE-COUNT.
039700     ADD WS-USER-DEP-COUNT TO WS-GRAND-DEP-COUNT.
039800     ADD WS-USER-DEP-AMT TO WS-GRAND-DEP-AMT.
039900     ADD WS-USER-WD-COUNT TO WS-GRAND-WD-COUNT.
040000     ADD WS-USER-WD-AMT TO WS-GRAND-WD-AMT.
040100     ADD WS-USER-REJ-COUNT TO WS-GRAND-REJ-COUNT.
040200     MOVE ZERO TO WS-USER-DEP-COUNT WS-USER-WD-COUNT
040300         WS-USER-REJ-COUNT.
040400     MOVE ZERO TO WS-USER-DEP-AMT WS-USER-WD-AMT.
040500 700-EXIT.
040600     EXIT.
040700 800-GRAND-TOTALS.
040800     MOVE WS-GRAND-DEP-COUNT TO PBK-RLG-DEPOSIT-CT.
040900     MOVE WS-GRAND-DEP-AMT TO PBK-RLG-DEPOSIT-AMT.
041000     MOVE WS-GRAND-WD-COUNT TO PBK-RLG-WITHDRAWAL-CT.
041100     MOVE WS-GRAND-WD-AMT TO PBK-RLG-WITHDRAWAL-AMT.
041200     MOVE WS-GRAND-REJ-COUNT TO PBK-RLG-REJECTED-CT.
041300     WRITE PBK-RL-GRAND-TOTAL.
041400 800-EXIT.
041500     EXIT.
041600 900-HEADINGS.
041700     ADD 1 TO WS-PAGE-NO.
041800     MOVE WS-RUN-DATE-ALPHA TO PBK-RLH1-RUN-DT.
041900     MOVE WS-PAGE-NO TO PBK-RLH1-PAGE-NO.
042000     WRITE PBK-RL-HEADER1 AFTER ADVANCING PAGE.
042100     WRITE PBK-RL-HEADER2 AFTER ADVANCING 1 LINE.
042200     WRITE PBK-RL-BLANK-LINE AFTER ADVANCING 1 LINE.
042300     MOVE ZERO TO WS-LINE-COUNT.
042400 900-EXIT.
042500     EXIT.
042600 990-CLOSE-FILES.
042700     MOVE 'C' TO WS-SET-FUNCTION-CD.
042800     CALL 'PBK-SETTINGS-MAINT' USING WS-SET-FUNCTION-CD
042900         WS-SET-RETURN-CD PBK-USER-SETTINGS-RECORD.
043000     MOVE 'C' TO WS-BAL-FUNCTION-CD.
043100     CALL 'PBK-BALANCE-UPDATE' USING WS-BAL-FUNCTION-CD
043200         WS-BAL-RETURN-CD WS-BAL-USER-ID WS-BAL-KID-ID
043300         WS-BAL-COMPONENT-CD WS-BAL-AMOUNT-AREA
043400         WS-BAL-AVAILABLE-AMT WS-BAL-PROCESS-YYYYMM
043500         WS-BAL-WD-COUNT.
043600     CLOSE PBK-TRANIN-FILE.
043700     CLOSE PBK-TRANOUT-FILE.
043800     CLOSE PBK-POSTRPT-FILE.
043900 990-EXIT.
044000     EXIT.
