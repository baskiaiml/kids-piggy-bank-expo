000100*******************************************************************
000200*  PBK.BALUPDT.CBL
000300*  PIGGY BANK SYSTEM - KID BALANCE UPDATE SUBPROGRAM
000400*
000500*  CALLED BY PBK-TRANSACTION-POST (PBK.TRNPOST.CBL) ONCE PER POSTED
000600*  TRANSACTION TO APPLY A DEPOSIT SPLIT OR A SINGLE-COMPONENT
000700*  WITHDRAWAL TO A KID'S FOUR-WAY BALANCE, AND ONCE PER WITHDRAWAL
000800*  BEFORE POSTING TO REPORT THE COMPONENT'S CURRENT AVAILABLE
000900*  BALANCE.  THIS PROGRAM OWNS PBK-BALANCE-FILE AND IS THE ONLY
001000*  PROGRAM THAT OPENS, READS OR WRITES IT.
001100*
001200*  A KID BELONGS TO EXACTLY ONE USER, SO PBK-KID-ID ALONE IS USED AS
001300*  THE SUBSTITUTE RELATIVE KEY FOR THE (USER-ID, KID-ID) COMPOSITE
001400*  KEY - THE USER-ID HALF OF THE COMPOSITE ADDS NOTHING TO THE KEY'S
001500*  UNIQUENESS SINCE NO TWO USERS CAN OWN THE SAME KID-ID, SO IT IS
001600*  DROPPED AND PBK-KID-ID BECOMES THE RRN DIRECTLY.
001700*
001800*  LK-FUNCTION-CD ON THE CALLING SEQUENCE SELECTS THE OPERATION -
001900*     'D'  APPLY A DEPOSIT - ADD THE FOUR COMPONENT AMOUNTS SUPPLIED
002000*          IN LK-AMOUNT-TABLE TO THE FOUR BALANCES
002100*     'W'  APPLY A WITHDRAWAL - SUBTRACT LK-AMOUNT-TABLE (1) FROM THE
002200*          ONE COMPONENT NAMED BY LK-COMPONENT-CD
002300*     'A'  GET AVAILABLE BALANCE - RETURN THE CURRENT BALANCE OF THE
002400*          COMPONENT NAMED BY LK-COMPONENT-CD WITHOUT CHANGING IT,
002500*          PLUS (FOR SAVINGS/INVESTMENT) THE MONTH-TO-DATE
002600*          WITHDRAWAL COUNT FOR LK-PROCESS-YYYYMM IN LK-WD-COUNT
002700*     'I'  INCREMENT WD COUNT - BUMP AND PERSIST THE MONTH-TO-DATE
002800*          WITHDRAWAL COUNT FOR THE COMPONENT NAMED BY LK-COMPONENT-
002900*          CD, ROLLING OVER TO ZERO FIRST IF LK-PROCESS-YYYYMM IS A
003000*          NEW PROCESSING MONTH FOR THIS KID
003100*     'C'  CLOSE PBK-BALANCE-FILE - CALLED ONCE BY THE DRIVER AT END
003200*          OF RUN
003300*******************************************************************
003400*    -------------------------  CHANGE LOG  ----------------------
003500*    DATE      BY   TKT#     DESCRIPTION                      TAG
003600*    --------  ---  -------  -------------------------------  ---
003700*    04/09/91  RPB  PBK-003  INITIAL VERSION - DEPOSIT SPLIT     CL01
003800*                            APPLICATION ONLY.
003900*    09/17/94  CQS  PBK-041  ADDED THE WITHDRAWAL AND GET-       CL02
004000*                            AVAILABLE-BALANCE FUNCTIONS WHEN
004100*                            WITHDRAWALS WERE ADDED TO THE
004200*                            POSTING ENGINE.
004300*    11/09/98  DWK  PBK-119  Y2K - EXPANDED THE LAST-UPDATED      CL03
004400*                            STAMP TO A 4-DIGIT CENTURY-YEAR
004500*                            SUBFIELD.
004600*    06/09/03  MHT  PBK-204  ADDED THE CLOSE FUNCTION SO THE      CL04
004700*                            DRIVER CAN RELEASE THE FILE AT
004800*                            END OF RUN.
004900*    03/02/05  MHT  PBK-211  ADDED THE INCREMENT-WD-COUNT          CL05
005000*                            FUNCTION AND WIDENED GET-AVAILABLE
005100*                            TO ALSO REPORT THE MONTH-TO-DATE
005200*                            WITHDRAWAL COUNT SO THE MONTHLY
005300*                            CEILING IS NOW KEPT ON PBK-BALANCE-
005400*                            FILE INSTEAD OF IN THE DRIVER'S
005500*                            WORKING STORAGE - AUDIT FINDING
005600*                            #05-006.
005700*    08/09/05  MHT  PBK-220  REWORDED THE PROGRAM-HEADER NOTE ON    CL06
005800*                            THE PBK-KID-ID/RRN SUBSTITUTION TO
005900*                            STATE THE KEY-COLLAPSE RATIONALE ON
006000*                            ITS OWN TERMS, PER THE DOCUMENTATION
006100*                            REVIEW - AUDIT FINDING #05-006.
006200*******************************************************************
006300 IDENTIFICATION DIVISION.
006400 PROGRAM-ID. PBK-BALANCE-UPDATE.
006500 AUTHOR. R. P. BRANNIGAN.
006600 INSTALLATION. PIGGY BANK SYSTEMS GROUP.
006700 DATE-WRITTEN. 04/09/1991.
006800 DATE-COMPILED.
006900 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER. IBM-370.
007300 OBJECT-COMPUTER. IBM-370.
007400 SPECIAL-NAMES.
007500     UPSI-0 ON PBK-RERUN-SW.
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT PBK-BALANCE-FILE ASSIGN TO "BALFILE"
007900         ORGANIZATION IS RELATIVE
008000         ACCESS MODE IS RANDOM
008100         RELATIVE KEY IS WS-BAL-REL-KEY
008200         FILE STATUS IS WS-BAL-FILE-STATUS.
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  PBK-BALANCE-FILE.
008600     COPY PBK.KIDBAL.CPY.
008700 WORKING-STORAGE SECTION.
008800 77  WS-BAL-REL-KEY               PIC 9(9) COMP.
008900 77  WS-BAL-FILE-STATUS           PIC X(2).
009000 77  WS-SUB                       PIC 9(2) COMP.
009100 77  WS-FIRST-CALL-SW             PIC X(1) VALUE 'Y'.
009200     88  WS-FIRST-CALL                 VALUE 'Y'.
009300     88  WS-NOT-FIRST-CALL             VALUE 'N'.
009400 77  WS-FOUND-SW                  PIC X(1).
009500     88  WS-RECORD-FOUND                VALUE 'Y'.
009600     88  WS-RECORD-NOT-FOUND             VALUE 'N'.
009700 77  WS-SAVE-USER-ID               PIC 9(9).
009800 77  WS-SAVE-KID-ID                PIC 9(9).
009900 77  WS-RAW-DATE                  PIC 9(6).
010000 77  WS-RAW-TIME                  PIC 9(8).
010100*    --  CURRENT-DATE/TIME WORK AREA - BUILT FROM ACCEPT FROM DATE
010200*    --  AND ACCEPT FROM TIME, WITH A CENTURY WINDOW ON THE 2-DIGIT
010300*    --  YEAR (SAME FIX MADE ACROSS THE SHOP FOR Y2K).
010400 01  WS-TIMESTAMP-WORK.
010500     05  WS-TSW-YYYY               PIC 9(4).
010600     05  WS-TSW-DASH1              PIC X(1) VALUE '-'.
010700     05  WS-TSW-MM                 PIC 9(2).
010800     05  WS-TSW-DASH2              PIC X(1) VALUE '-'.
010900     05  WS-TSW-DD                 PIC 9(2).
011000     05  WS-TSW-TEE                PIC X(1) VALUE 'T'.
011100     05  WS-TSW-HH                 PIC 9(2).
011200     05  WS-TSW-COLON1             PIC X(1) VALUE ':'.
011300     05  WS-TSW-MI                 PIC 9(2).
011400     05  WS-TSW-COLON2             PIC X(1) VALUE ':'.
011500     05  WS-TSW-SS                 PIC 9(2).
011600 01  WS-TIMESTAMP-ALPHA REDEFINES WS-TIMESTAMP-WORK
011700                                    PIC X(19).
011800 LINKAGE SECTION.
011900 01  LK-FUNCTION-CD                PIC X(1).
012000     88  LK-FUNC-DEPOSIT                VALUE 'D'.
012100     88  LK-FUNC-WITHDRAWAL              VALUE 'W'.
012200     88  LK-FUNC-GET-AVAILABLE            VALUE 'A'.
012300     88  LK-FUNC-INCREMENT-WD-COUNT       VALUE 'I'.
012400     88  LK-FUNC-CLOSE                    VALUE 'C'.
012500 01  LK-RETURN-CD                  PIC X(1).
012600     88  LK-RETURN-OK                   VALUE '0'.
012700     88  LK-RETURN-REJECT               VALUE '1'.
012800 01  LK-USER-ID                    PIC 9(9).
012900 01  LK-KID-ID                     PIC 9(9).
013000 01  LK-COMPONENT-CD                PIC X(10).
013100     88  LK-COMPONENT-IS-CHARITY         VALUE 'CHARITY   '.
013200     88  LK-COMPONENT-IS-SPEND           VALUE 'SPEND     '.
013300     88  LK-COMPONENT-IS-SAVINGS         VALUE 'SAVINGS   '.
013400     88  LK-COMPONENT-IS-INVESTMENT      VALUE 'INVESTMENT'.
013500 01  LK-AMOUNT-AREA.
013600     05  LK-CHARITY-AMT             PIC S9(8)V9(2).
013700     05  LK-SPEND-AMT               PIC S9(8)V9(2).
013800     05  LK-SAVINGS-AMT             PIC S9(8)V9(2).
013900     05  LK-INVESTMENT-AMT          PIC S9(8)V9(2).
014000 01  LK-AMOUNT-TABLE REDEFINES LK-AMOUNT-AREA.
014100     05  LK-AMOUNT-ENTRY OCCURS 4   PIC S9(8)V9(2).
014200 01  LK-AVAILABLE-BAL-AMT           PIC S9(8)V9(2).
014300 01  LK-PROCESS-YYYYMM              PIC 9(6).
014400 01  LK-WD-COUNT                    PIC 9(4).
014500 PROCEDURE DIVISION USING LK-FUNCTION-CD LK-RETURN-CD
014600         LK-USER-ID LK-KID-ID LK-COMPONENT-CD LK-AMOUNT-AREA
014700         LK-AVAILABLE-BAL-AMT LK-PROCESS-YYYYMM LK-WD-COUNT.
014800 000-MAIN-CONTROL.
014900     IF WS-FIRST-CALL
015000         PERFORM 110-OPEN-BALANCE-FILE THRU 110-EXIT
015100         SET WS-NOT-FIRST-CALL TO TRUE
015200     END-IF
015300     SET LK-RETURN-OK TO TRUE
015400     EVALUATE TRUE
015500         WHEN LK-FUNC-DEPOSIT
015600             PERFORM 200-FIND-OR-INIT-BALANCE THRU 200-EXIT
015700             PERFORM 300-APPLY-DEPOSIT-CHANGE THRU 300-EXIT
015800             PERFORM 400-RECOMPUTE-TOTAL THRU 400-EXIT
015900             PERFORM 450-STAMP-LAST-UPDATED THRU 450-EXIT
016000             PERFORM 500-WRITE-BALANCE-RECORD THRU 500-EXIT
016100         WHEN LK-FUNC-WITHDRAWAL
016200             PERFORM 200-FIND-OR-INIT-BALANCE THRU 200-EXIT
016300             PERFORM 310-APPLY-WITHDRAWAL-CHANGE THRU 310-EXIT
016400             PERFORM 400-RECOMPUTE-TOTAL THRU 400-EXIT
016500             PERFORM 450-STAMP-LAST-UPDATED THRU 450-EXIT
016600             PERFORM 500-WRITE-BALANCE-RECORD THRU 500-EXIT
016700         WHEN LK-FUNC-GET-AVAILABLE
016800             PERFORM 200-FIND-OR-INIT-BALANCE THRU 200-EXIT
016900             PERFORM 600-GET-AVAILABLE-BALANCE THRU 600-EXIT
017000         WHEN LK-FUNC-INCREMENT-WD-COUNT
017100             PERFORM 200-FIND-OR-INIT-BALANCE THRU 200-EXIT
017200             PERFORM 330-INCREMENT-WD-COUNT THRU 330-EXIT
017300             PERFORM 500-WRITE-BALANCE-RECORD THRU 500-EXIT
017400         WHEN LK-FUNC-CLOSE
017500             PERFORM 900-CLOSE-BALANCE-FILE THRU 900-EXIT
017600         WHEN OTHER
017700             GO TO 950-BAD-FUNCTION-CODE
017800     END-EVALUATE.
017900     GOBACK.
018000 950-BAD-FUNCTION-CODE.
018100     SET LK-RETURN-REJECT TO TRUE.
018200     GOBACK.
018300 110-OPEN-BALANCE-FILE.
018400     OPEN I-O PBK-BALANCE-FILE.
018500     IF WS-BAL-FILE-STATUS = '35' OR '05'
018600         OPEN OUTPUT PBK-BALANCE-FILE
018700         CLOSE PBK-BALANCE-FILE
018800         OPEN I-O PBK-BALANCE-FILE
018900     END-IF.
019000 110-EXIT.
019100     EXIT.
019200 200-FIND-OR-INIT-BALANCE.
019300     MOVE LK-USER-ID TO WS-SAVE-USER-ID.
019400     MOVE LK-KID-ID TO WS-SAVE-KID-ID.
019500     MOVE LK-KID-ID TO WS-BAL-REL-KEY.
019600     READ PBK-BALANCE-FILE
019700         INVALID KEY
019800             SET WS-RECORD-NOT-FOUND TO TRUE
019900         NOT INVALID KEY
020000             SET WS-RECORD-FOUND TO TRUE
020100     END-READ.
020200     IF WS-RECORD-NOT-FOUND
020300         INITIALIZE PBK-KID-BALANCE-RECORD
020400         MOVE WS-SAVE-USER-ID TO PBK-BAL-USER-ID
020500         MOVE WS-SAVE-KID-ID TO PBK-BAL-KID-ID
020600     END-IF.
020700 200-EXIT.
020800     EXIT.
020900 300-APPLY-DEPOSIT-CHANGE.
021000     PERFORM 320-ADD-ONE-COMPONENT
021100         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 4.
021200 300-EXIT.
021300     EXIT.
021400 320-ADD-ONE-COMPONENT.
021500     ADD LK-AMOUNT-ENTRY (WS-SUB)
021600         TO PBK-BAL-COMPONENT-ENTRY (WS-SUB).
021700 310-APPLY-WITHDRAWAL-CHANGE.
021800     EVALUATE TRUE
021900         WHEN LK-COMPONENT-IS-CHARITY
022000             SUBTRACT LK-AMOUNT-ENTRY (1) FROM PBK-BAL-CHARITY-AMT
022100         WHEN LK-COMPONENT-IS-SPEND
022200             SUBTRACT LK-AMOUNT-ENTRY (1) FROM PBK-BAL-SPEND-AMT
022300         WHEN LK-COMPONENT-IS-SAVINGS
022400             SUBTRACT LK-AMOUNT-ENTRY (1) FROM PBK-BAL-SAVINGS-AMT
022500         WHEN LK-COMPONENT-IS-INVESTMENT
022600             SUBTRACT LK-AMOUNT-ENTRY (1) FROM PBK-BAL-INVESTMENT-AMT
022700     END-EVALUATE.
022800 310-EXIT.
022900     EXIT.
023000 330-INCREMENT-WD-COUNT.
023100     IF PBK-BAL-WD-COUNT-YYYYMM NOT = LK-PROCESS-YYYYMM
023200         MOVE LK-PROCESS-YYYYMM TO PBK-BAL-WD-COUNT-YYYYMM
023300         MOVE ZERO TO PBK-BAL-SAVINGS-WD-COUNT
023400         MOVE ZERO TO PBK-BAL-INVESTMENT-WD-COUNT
023500     END-IF.
023600     EVALUATE TRUE
023700         WHEN LK-COMPONENT-IS-SAVINGS
023800             ADD 1 TO PBK-BAL-SAVINGS-WD-COUNT
023900             MOVE PBK-BAL-SAVINGS-WD-COUNT TO LK-WD-COUNT
024000         WHEN LK-COMPONENT-IS-INVESTMENT
024100             ADD 1 TO PBK-BAL-INVESTMENT-WD-COUNT
024200             MOVE PBK-BAL-INVESTMENT-WD-COUNT TO LK-WD-COUNT
024300         WHEN OTHER
024400             MOVE ZERO TO LK-WD-COUNT
024500     END-EVALUATE.
024600 330-EXIT.
024700     EXIT.
024800 400-RECOMPUTE-TOTAL.
024900     COMPUTE PBK-BAL-TOTAL-AMT =
025000         PBK-BAL-CHARITY-AMT + PBK-BAL-SPEND-AMT +
025100         PBK-BAL-SAVINGS-AMT + PBK-BAL-INVESTMENT-AMT.
025200 400-EXIT.
025300     EXIT.
025400 450-STAMP-LAST-UPDATED.
025500     ACCEPT WS-RAW-DATE FROM DATE.
025600     ACCEPT WS-RAW-TIME FROM TIME.
025700     IF WS-RAW-DATE (1:2) < 50
025800         MOVE 20 TO WS-TSW-YYYY (1:2)
025900     ELSE
026000         MOVE 19 TO WS-TSW-YYYY (1:2)
026100     END-IF.
026200     MOVE WS-RAW-DATE (1:2) TO WS-TSW-YYYY (3:2).
026300     MOVE WS-RAW-DATE (3:2) TO WS-TSW-MM.
026400     MOVE WS-RAW-DATE (5:2) TO WS-TSW-DD.
026500     MOVE WS-RAW-TIME (1:2) TO WS-TSW-HH.
026600     MOVE WS-RAW-TIME (3:2) TO WS-TSW-MI.
026700     MOVE WS-RAW-TIME (5:2) TO WS-TSW-SS.
026800     MOVE WS-TIMESTAMP-ALPHA TO PBK-BAL-LAST-UPDATED-TS.
026900 450-EXIT.
027000     EXIT.
027100 500-WRITE-BALANCE-RECORD.
027200     MOVE PBK-BAL-KID-ID TO WS-BAL-REL-KEY.
027300     IF WS-RECORD-FOUND
027400         REWRITE PBK-KID-BALANCE-RECORD
027500             INVALID KEY
027600                 SET LK-RETURN-REJECT TO TRUE
027700         END-REWRITE
027800     ELSE
027900         WRITE PBK-KID-BALANCE-RECORD
028000             INVALID KEY
028100                 SET LK-RETURN-REJECT TO TRUE
028200         END-WRITE
028300     END-IF.
028400 500-EXIT.
028500     EXIT.
028600 600-GET-AVAILABLE-BALANCE.
028700     IF WS-RECORD-NOT-FOUND
028800         MOVE ZERO TO LK-AVAILABLE-BAL-AMT
028900     ELSE
029000         EVALUATE TRUE
029100             WHEN LK-COMPONENT-IS-CHARITY
029200                 MOVE PBK-BAL-CHARITY-AMT TO LK-AVAILABLE-BAL-AMT
029300             WHEN LK-COMPONENT-IS-SPEND
029400                 MOVE PBK-BAL-SPEND-AMT TO LK-AVAILABLE-BAL-AMT
029500             WHEN LK-COMPONENT-IS-SAVINGS
029600                 MOVE PBK-BAL-SAVINGS-AMT TO LK-AVAILABLE-BAL-AMT
029700             WHEN LK-COMPONENT-IS-INVESTMENT
029800                 MOVE PBK-BAL-INVESTMENT-AMT TO LK-AVAILABLE-BAL-AMT
029900         END-EVALUATE
030000     END-IF.
030100     PERFORM 610-REPORT-WD-COUNT THRU 610-EXIT.
030200 600-EXIT.
030300     EXIT.
030400 610-REPORT-WD-COUNT.
030500     IF WS-RECORD-NOT-FOUND
030600         MOVE ZERO TO LK-WD-COUNT
030700     ELSE
030800         IF PBK-BAL-WD-COUNT-YYYYMM NOT = LK-PROCESS-YYYYMM
030900             MOVE ZERO TO LK-WD-COUNT
031000         ELSE
031100             EVALUATE TRUE
031200                 WHEN LK-COMPONENT-IS-SAVINGS
031300                     MOVE PBK-BAL-SAVINGS-WD-COUNT TO LK-WD-COUNT
031400                 WHEN LK-COMPONENT-IS-INVESTMENT
031500                     MOVE PBK-BAL-INVESTMENT-WD-COUNT TO LK-WD-COUNT
031600                 WHEN OTHER
031700                     MOVE ZERO TO LK-WD-COUNT
031800             END-EVALUATE
031900         END-IF
032000     END-IF.
032100 610-EXIT.
032200     EXIT.
032300 900-CLOSE-BALANCE-FILE.
032400     CLOSE PBK-BALANCE-FILE.
032500 900-EXIT.
032600     EXIT.
