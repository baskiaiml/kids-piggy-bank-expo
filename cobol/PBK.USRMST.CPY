000100*******************************************************************
000200*  PBK.USRMST.CPY
000300*  PIGGY BANK SYSTEM - USER MASTER RECORD LAYOUT
000400*
000500*  ONE RECORD PER REGISTERED PARENT/GUARDIAN LOGIN.  KEYED ON
000600*  PBK-USER-ID.  PBK-USER-PHONE-NBR IS THE LOGON IDENTIFIER AND
000700*  MUST BE UNIQUE ACROSS THE FILE - ENFORCED BY PBK-USER-MAINTENANCE
000800*  AT REGISTRATION TIME, NOT BY THIS LAYOUT.
000900*
001000*  PIN-HASH-TX IS OPAQUE TO ALL BATCH PROGRAMS - IT IS ENCODED BY
001100*  THE ON-LINE FRONT END AND ONLY COMPARED BYTE FOR BYTE HERE.
001200*******************************************************************
001300*    -------------------------  CHANGE LOG  ----------------------
001400*    DATE      BY   TKT#     DESCRIPTION                      TAG
001500*    --------  ---  -------  -------------------------------  ---
001600*    04/02/91  RPB  PBK-001  INITIAL LAYOUT FOR PIGGY BANK     CL01
001700*                            ALLOWANCE POSTING CONVERSION.
001800*    11/14/98  DWK  PBK-118  Y2K - EXPANDED LAST-LOGIN TO A    CL02
001900*                            4-DIGIT CENTURY-YEAR SUBFIELD.
002000*    06/09/03  MHT  PBK-204  ADDED PBK-USER-STATUS-CD SWITCH   CL03
002100*                            AND ITS FILLER PAD FOR GROWTH.
002200*******************************************************************
002300 01  PBK-USER-RECORD.
002400     05  PBK-USER-ID                   PIC 9(9).
002500     05  PBK-USER-PHONE-NBR             PIC X(15).
002600     05  PBK-USER-PIN-HASH-TX           PIC X(64).
002700     05  PBK-USER-LAST-LOGIN-TS         PIC X(19).
002800     05  PBK-USER-LLG-TS-R REDEFINES
002900         PBK-USER-LAST-LOGIN-TS.
003000         10  PBK-USER-LLG-YYYY-DT       PIC 9(4).
003100         10  FILLER                     PIC X(1).
003200         10  PBK-USER-LLG-MM-DT         PIC 9(2).
003300         10  FILLER                     PIC X(1).
003400         10  PBK-USER-LLG-DD-DT         PIC 9(2).
003500         10  FILLER                     PIC X(1).
003600         10  PBK-USER-LLG-HH-TM         PIC 9(2).
003700         10  FILLER                     PIC X(1).
003800         10  PBK-USER-LLG-MI-TM         PIC 9(2).
003900         10  FILLER                     PIC X(1).
004000         10  PBK-USER-LLG-SS-TM         PIC 9(2).
004100     05  PBK-USER-STATUS-CD             PIC X(1)  VALUE 'A'.
004200         88  PBK-USER-STATUS-ACTIVE        VALUE 'A'.
004300         88  PBK-USER-STATUS-INACTIVE      VALUE 'I'.
004400     05  FILLER                         PIC X(25).
