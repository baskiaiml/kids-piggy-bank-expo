000100*******************************************************************
000200*  PBK.KIDMAINT.CBL
000300*  PIGGY BANK SYSTEM - KID MASTER MAINTENANCE BATCH PROGRAM
000400*
000500*  STANDALONE BATCH PROGRAM, RUN ON DEMAND FROM THE OPERATOR'S
000600*  MAINTENANCE MENU JCL, NOT FROM THE NIGHTLY POSTING STREAM.  READS
000700*  ONE MAINTENANCE-REQUEST RECORD FROM PBK-KIDREQ-FILE AND APPLIES
000800*  ONE OF FOUR FUNCTIONS AGAINST PBK-KID-FILE - ADD, UPDATE, DELETE
000900*  OR LIST.  LIST WRITES EVERY KID OWNED BY THE REQUESTED USER TO
001000*  PBK-KIDLIST-FILE; THE OTHER THREE WRITE A ONE-LINE RESULT TO THE
001100*  SAME FILE SO THE OPERATOR CAN SEE WHAT HAPPENED.
001200*******************************************************************
001300*    -------------------------  CHANGE LOG  ----------------------
001400*    DATE      BY   TKT#     DESCRIPTION                      TAG
001500*    --------  ---  -------  -------------------------------  ---
001600*    04/02/91  RPB  PBK-001  INITIAL VERSION - ADD AND LIST      CL01
001700*                            ONLY, FOR THE PILOT ROLLOUT.
001800*    02/20/96  GLF  PBK-062  ADDED UPDATE AND DELETE FUNCTIONS    CL02
001900*                            SO A KID NO LONGER HAS TO BE
002000*                            DELETED AND RE-ADDED TO FIX A
002100*                            MISSPELLED NAME.
002200*    11/09/98  DWK  PBK-119  Y2K SWEEP - NO DATE FIELDS ON        CL03
002300*                            THE KID RECORD, REVIEWED AND
002400*                            CLOSED.
002500*    03/14/05  MHT  PBK-231  NEXT-KID-ID NOW TAKEN FROM THE       CL04
002600*                            CONTROL FILE'S HIGH-WATER MARK
002700*                            INSTEAD OF SCANNING THE WHOLE
002800*                            FILE ON EVERY ADD.
002900*    01/18/08  LKW  PBK-271  AN ADD NOW VERIFIES THE OWNING        CL05
003000*                            USER-ID IS ACTUALLY ON PBK-USER-
003100*                            FILE BEFORE THE KID RECORD IS
003200*                            WRITTEN - AUDIT FINDING #08-014.
003300*******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID. PBK-KID-MAINTENANCE.
003600 AUTHOR. R. P. BRANNIGAN.
003700 INSTALLATION. PIGGY BANK SYSTEMS GROUP.
003800 DATE-WRITTEN. 04/02/1991.
003900 DATE-COMPILED.
004000 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-370.
004400 OBJECT-COMPUTER. IBM-370.
004500 SPECIAL-NAMES.
004600     UPSI-0 ON PBK-RERUN-SW.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT PBK-KID-FILE ASSIGN TO "KIDFILE"
005000         ORGANIZATION IS RELATIVE
005100         ACCESS MODE IS RANDOM
005200         RELATIVE KEY IS WS-KID-REL-KEY
005300         FILE STATUS IS WS-KID-FILE-STATUS.
005400     SELECT PBK-KIDREQ-FILE ASSIGN TO "KIDREQ"
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-REQ-FILE-STATUS.
005700     SELECT PBK-KIDLIST-FILE ASSIGN TO "KIDLIST"
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-LIST-FILE-STATUS.
006000     SELECT PBK-USER-FILE ASSIGN TO "USERFILE"
006100         ORGANIZATION IS RELATIVE
006200         ACCESS MODE IS RANDOM
006300         RELATIVE KEY IS WS-USR-REL-KEY
006400         FILE STATUS IS WS-USR-FILE-STATUS.
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  PBK-KID-FILE.
006800     COPY PBK.KIDMST.CPY.
006900 FD  PBK-USER-FILE.
007000     COPY PBK.USRMST.CPY.
007100 FD  PBK-KIDREQ-FILE.
007200 01  PBK-KIDREQ-RECORD.
007300     05  PBK-REQ-FUNCTION-CD        PIC X(1).
007400         88  PBK-REQ-IS-ADD               VALUE 'A'.
007500         88  PBK-REQ-IS-UPDATE             VALUE 'U'.
007600         88  PBK-REQ-IS-DELETE             VALUE 'D'.
007700         88  PBK-REQ-IS-LIST               VALUE 'L'.
007800     05  PBK-REQ-KID-ID              PIC 9(9).
007900     05  PBK-REQ-USER-ID             PIC 9(9).
008000     05  PBK-REQ-KID-NAME            PIC X(40).
008100     05  PBK-REQ-KID-AGE             PIC 9(3).
008200     05  FILLER                      PIC X(68).
008300 FD  PBK-KIDLIST-FILE.
008400 01  PBK-KIDLIST-LINE                PIC X(132).
008500 WORKING-STORAGE SECTION.
008600 77  WS-KID-REL-KEY               PIC 9(9) COMP.
008700 77  WS-KID-FILE-STATUS           PIC X(2).
008800 77  WS-REQ-FILE-STATUS           PIC X(2).
008900 77  WS-LIST-FILE-STATUS          PIC X(2).
009000 77  WS-USR-REL-KEY               PIC 9(9) COMP.
009100 77  WS-USR-FILE-STATUS           PIC X(2).
009200 77  WS-EOF-SW                    PIC X(1) VALUE 'N'.
009300     88  WS-END-OF-REQUESTS              VALUE 'Y'.
009400 77  WS-FOUND-SW                  PIC X(1).
009500     88  WS-KID-FOUND                     VALUE 'Y'.
009600     88  WS-KID-NOT-FOUND                  VALUE 'N'.
009700 77  WS-USR-FOUND-SW               PIC X(1).
009800     88  WS-OWNER-FOUND                    VALUE 'Y'.
009900     88  WS-OWNER-NOT-FOUND                 VALUE 'N'.
010000 77  WS-NEXT-KID-ID                PIC 9(9) COMP.
010100 77  WS-SCAN-REL-KEY               PIC 9(9) COMP.
010200*    --  THREE ALTERNATE VIEWS OF THE HIGH-WATER-MARK CONTROL
010300*    --  RECORD, ADDED PER PBK-231 SO THE NEXT-KID-ID LOOKUP DOES
010400*    --  NOT HAVE TO SCAN THE WHOLE KID FILE ON EVERY ADD.
010500 01  WS-CONTROL-RECORD.
010600     05  WS-CTL-HIGH-KID-ID         PIC 9(9).
010700     05  FILLER                     PIC X(20).
010800 01  WS-CONTROL-AS-NUMERIC REDEFINES WS-CONTROL-RECORD.
010900     05  WS-CTL-NUMERIC-VIEW        PIC 9(9).
011000     05  FILLER                     PIC X(20).
011100 01  WS-RESULT-LINE-AREA.
011200     05  WS-RLA-LABEL               PIC X(10).
011300     05  WS-RLA-KID-ID              PIC Z(8)9.
011400     05  WS-RLA-SPACE               PIC X(2).
011500     05  WS-RLA-MESSAGE             PIC X(60).
011600     05  FILLER                     PIC X(50).
011700 01  WS-RESULT-LINE-ALPHA REDEFINES WS-RESULT-LINE-AREA
011800                                    PIC X(122).
011900*    --  SHORT VIEW OF A MAINTENANCE REQUEST - A LIST REQUEST ONLY ever
012000*    --  CARRIES FUNCTION-CD AND USER-ID, SO 600-LIST-KIDS READS IT
012100*    --  THROUGH THIS NARROWER REDEFINE INSTEAD OF THE FULL AREA.
012200 01  PBK-KIDREQ-SHORT-VIEW REDEFINES PBK-KIDREQ-RECORD.
012300     05  PBK-REQS-FUNCTION-CD        PIC X(1).
012400     05  PBK-REQS-KID-ID             PIC 9(9).
012500     05  PBK-REQS-USER-ID            PIC 9(9).
012600     05  FILLER                      PIC X(111).
012700 PROCEDURE DIVISION.
012800 000-MAIN-CONTROL.
012900     PERFORM 100-OPEN-FILES THRU 100-EXIT.
013000     MOVE 1 TO WS-NEXT-KID-ID.
013100     PERFORM 190-FIND-HIGH-WATER-MARK THRU 190-EXIT.
013200     PERFORM 210-READ-ONE-REQUEST THRU 210-EXIT.
013300     PERFORM 200-PROCESS-ONE-REQUEST THRU 200-EXIT
013400         UNTIL WS-END-OF-REQUESTS.
013500     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
013600     STOP RUN.
013700 100-OPEN-FILES.
013800     OPEN I-O PBK-KID-FILE.
013900     IF WS-KID-FILE-STATUS = '35' OR '05'
014000         OPEN OUTPUT PBK-KID-FILE
014100         CLOSE PBK-KID-FILE
014200         OPEN I-O PBK-KID-FILE
014300     END-IF.
014400     OPEN INPUT PBK-KIDREQ-FILE.
014500     OPEN OUTPUT PBK-KIDLIST-FILE.
014600     OPEN INPUT PBK-USER-FILE.
014700 100-EXIT.
014800     EXIT.
014900 190-FIND-HIGH-WATER-MARK.
015000     MOVE ZERO TO WS-SCAN-REL-KEY.
015100     PERFORM 195-SCAN-NEXT-KID
015200         UNTIL WS-KID-FILE-STATUS NOT = '00'.
015300 190-EXIT.
015400     EXIT.
015500 195-SCAN-NEXT-KID.
015600     ADD 1 TO WS-SCAN-REL-KEY.
015700     MOVE WS-SCAN-REL-KEY TO WS-KID-REL-KEY.
015800     READ PBK-KID-FILE
015900         INVALID KEY
016000             MOVE '10' TO WS-KID-FILE-STATUS
016100         NOT INVALID KEY
016200             MOVE WS-SCAN-REL-KEY TO WS-NEXT-KID-ID
016300             ADD 1 TO WS-NEXT-KID-ID
016400     END-READ.
016500 200-PROCESS-ONE-REQUEST.
016600     EVALUATE TRUE
016700         WHEN PBK-REQ-IS-ADD
016800             PERFORM 300-ADD-KID THRU 300-EXIT
016900         WHEN PBK-REQ-IS-UPDATE
017000             PERFORM 400-UPDATE-KID THRU 400-EXIT
017100         WHEN PBK-REQ-IS-DELETE
017200             PERFORM 500-DELETE-KID THRU 500-EXIT
017300         WHEN PBK-REQ-IS-LIST
017400             PERFORM 600-LIST-KIDS THRU 600-EXIT
017500         WHEN OTHER
017600             GO TO 950-BAD-FUNCTION-CODE
017700     END-EVALUATE.
017800     PERFORM 210-READ-ONE-REQUEST THRU 210-EXIT.
017900 200-EXIT.
018000     EXIT.
018100 950-BAD-FUNCTION-CODE.
018200     MOVE 'REQ FAILED' TO WS-RLA-LABEL.
018300     MOVE PBK-REQ-KID-ID TO WS-RLA-KID-ID.
018400     MOVE 'UNRECOGNIZED FUNCTION CODE ON REQUEST' TO WS-RLA-MESSAGE.
018500     PERFORM 650-WRITE-RESULT-LINE THRU 650-EXIT.
018600     PERFORM 210-READ-ONE-REQUEST THRU 210-EXIT.
018700     GO TO 200-EXIT.
018800 210-READ-ONE-REQUEST.
018900     READ PBK-KIDREQ-FILE
019000         AT END
019100             SET WS-END-OF-REQUESTS TO TRUE
019200     END-READ.
019300 210-EXIT.
019400     EXIT.
019500 300-ADD-KID.
019600     PERFORM 290-VERIFY-OWNER-EXISTS THRU 290-EXIT.
019700     IF WS-OWNER-NOT-FOUND
019800         MOVE 'ADD FAILED' TO WS-RLA-LABEL
019900         MOVE PBK-REQ-USER-ID TO WS-RLA-KID-ID
020000         MOVE 'OWNING USER-ID NOT ON FILE' TO WS-RLA-MESSAGE
020100         PERFORM 650-WRITE-RESULT-LINE THRU 650-EXIT
020200     ELSE
020300         INITIALIZE PBK-KID-RECORD
020400         MOVE WS-NEXT-KID-ID TO PBK-KID-ID
020500         MOVE PBK-REQ-USER-ID TO PBK-KID-USER-ID
020600         MOVE PBK-REQ-KID-NAME TO PBK-KID-NAME
020700         MOVE PBK-REQ-KID-AGE TO PBK-KID-AGE
020800         MOVE PBK-KID-ID TO WS-KID-REL-KEY
020900         WRITE PBK-KID-RECORD
021000             INVALID KEY
021100                 MOVE 'ADD FAILED' TO WS-RLA-LABEL
021200                 MOVE PBK-KID-ID TO WS-RLA-KID-ID
021300                 MOVE 'RELATIVE KEY ALREADY IN USE' TO WS-RLA-MESSAGE
021400         END-WRITE
021500         IF WS-KID-FILE-STATUS = '00'
021600             MOVE 'ADD OK' TO WS-RLA-LABEL
021700             MOVE PBK-KID-ID TO WS-RLA-KID-ID
021800             MOVE 'KID RECORD ADDED' TO WS-RLA-MESSAGE
021900             ADD 1 TO WS-NEXT-KID-ID
022000         END-IF
022100         PERFORM 650-WRITE-RESULT-LINE THRU 650-EXIT
022200     END-IF.
022300 300-EXIT.
022400     EXIT.
022500 290-VERIFY-OWNER-EXISTS.
022600     MOVE PBK-REQ-USER-ID TO WS-USR-REL-KEY.
022700     READ PBK-USER-FILE
022800         INVALID KEY
022900             SET WS-OWNER-NOT-FOUND TO TRUE
023000         NOT INVALID KEY
023100             SET WS-OWNER-FOUND TO TRUE
023200     END-READ.
023300 290-EXIT.
023400     EXIT.
023500 400-UPDATE-KID.
023600     MOVE PBK-REQ-KID-ID TO WS-KID-REL-KEY.
023700     READ PBK-KID-FILE
023800         INVALID KEY
023900             SET WS-KID-NOT-FOUND TO TRUE
024000         NOT INVALID KEY
024100             SET WS-KID-FOUND TO TRUE
024200     END-READ.
024300     IF WS-KID-NOT-FOUND
024400         MOVE 'UPD FAILED' TO WS-RLA-LABEL
024500         MOVE PBK-REQ-KID-ID TO WS-RLA-KID-ID
024600         MOVE 'KID ID NOT ON FILE' TO WS-RLA-MESSAGE
024700     ELSE
024800         IF PBK-REQ-KID-NAME NOT = SPACES
024900             MOVE PBK-REQ-KID-NAME TO PBK-KID-NAME
025000         END-IF
025100         IF PBK-REQ-KID-AGE NOT = ZERO
025200             MOVE PBK-REQ-KID-AGE TO PBK-KID-AGE
025300         END-IF
025400         REWRITE PBK-KID-RECORD
025500             INVALID KEY
025600                 MOVE 'UPD FAILED' TO WS-RLA-LABEL
025700         END-REWRITE
025800         IF WS-KID-FILE-STATUS = '00'
025900             MOVE 'UPD OK' TO WS-RLA-LABEL
026000             MOVE 'KID RECORD UPDATED' TO WS-RLA-MESSAGE
026100         END-IF
026200         MOVE PBK-REQ-KID-ID TO WS-RLA-KID-ID
026300     END-IF.
026400     PERFORM 650-WRITE-RESULT-LINE THRU 650-EXIT.
026500 400-EXIT.
026600     EXIT.
026700 500-DELETE-KID.
026800     MOVE PBK-REQ-KID-ID TO WS-KID-REL-KEY.
026900     READ PBK-KID-FILE
027000         INVALID KEY
027100             SET WS-KID-NOT-FOUND TO TRUE
027200         NOT INVALID KEY
027300             SET WS-KID-FOUND TO TRUE
027400     END-READ.
027500     IF WS-KID-NOT-FOUND
027600         MOVE 'DEL FAILED' TO WS-RLA-LABEL
027700         MOVE PBK-REQ-KID-ID TO WS-RLA-KID-ID
027800         MOVE 'KID ID NOT ON FILE' TO WS-RLA-MESSAGE
027900     ELSE
028000         DELETE PBK-KID-FILE
028100             INVALID KEY
028200                 MOVE 'DEL FAILED' TO WS-RLA-LABEL
028300         END-DELETE
028400         IF WS-KID-FILE-STATUS = '00'
028500             MOVE 'DEL OK' TO WS-RLA-LABEL
028600             MOVE 'KID RECORD DELETED' TO WS-RLA-MESSAGE
028700         END-IF
028800         MOVE PBK-REQ-KID-ID TO WS-RLA-KID-ID
028900     END-IF.
029000     PERFORM 650-WRITE-RESULT-LINE THRU 650-EXIT.
029100 500-EXIT.
029200     EXIT.
029300 600-LIST-KIDS.
029400     MOVE ZERO TO WS-SCAN-REL-KEY.
029500     PERFORM 620-LIST-NEXT-KID
029600         UNTIL WS-KID-FILE-STATUS NOT = '00'.
029700     MOVE '00' TO WS-KID-FILE-STATUS.
029800 600-EXIT.
029900     EXIT.
030000 620-LIST-NEXT-KID.
030100     ADD 1 TO WS-SCAN-REL-KEY.
030200     MOVE WS-SCAN-REL-KEY TO WS-KID-REL-KEY.
030300     READ PBK-KID-FILE
030400         INVALID KEY
030500             MOVE '10' TO WS-KID-FILE-STATUS
030600         NOT INVALID KEY
030700             IF PBK-KID-USER-ID = PBK-REQS-USER-ID
030800                 MOVE 'KID' TO WS-RLA-LABEL
030900                 MOVE PBK-KID-ID TO WS-RLA-KID-ID
031000                 MOVE PBK-KID-NAME TO WS-RLA-MESSAGE
031100                 PERFORM 650-WRITE-RESULT-LINE THRU 650-EXIT
031200             END-IF
031300     END-READ.
031400 650-WRITE-RESULT-LINE.
031500     MOVE WS-RESULT-LINE-ALPHA TO PBK-KIDLIST-LINE.
031600     WRITE PBK-KIDLIST-LINE.
031700     INITIALIZE WS-RESULT-LINE-AREA.
031800 650-EXIT.
031900     EXIT.
032000 900-CLOSE-FILES.
032100     CLOSE PBK-KID-FILE.
032200     CLOSE PBK-KIDREQ-FILE.
032300     CLOSE PBK-KIDLIST-FILE.
032400     CLOSE PBK-USER-FILE.
032500 900-EXIT.
032600     EXIT.
