000100*******************************************************************
000200*  PBK.RPTLIN.CPY
000300*  PIGGY BANK SYSTEM - POSTING REPORT PRINT-LINE LAYOUTS
000400*
000500*  ALL LINES ARE 132 BYTES TO MATCH POSTING-REPORT.  PBK-RL-HEADER1
000600*  AND PBK-RL-HEADER2 ARE WRITTEN ONCE PER PAGE BY PBK-TRANSACTION-
000700*  POST; PBK-RL-DETAIL IS WRITTEN FOR EACH TRANSACTION; PBK-RL-USER-
000800*  TOTAL IS WRITTEN ON THE CONTROL BREAK AT EACH CHANGE OF USER-ID;
000900*  PBK-RL-GRAND-TOTAL IS WRITTEN ONCE AT END OF RUN.
001000*******************************************************************
001100*    -------------------------  CHANGE LOG  ----------------------
001200*    DATE      BY   TKT#     DESCRIPTION                      TAG
001300*    --------  ---  -------  -------------------------------  ---
001400*    04/22/91  RPB  PBK-005  INITIAL POSTING REPORT LAYOUT.     CL01
001500*    09/24/94  CQS  PBK-043  ADDED WITHDRAWAL COLUMNS AND THE   CL02
001600*                            REJECTED-COUNT BUCKET TO THE
001700*                            USER SUBTOTAL LINE.
001800*    11/09/98  DWK  PBK-119  Y2K SWEEP - NO DATE FIELDS ON      CL03
001900*                            THESE LINES, REVIEWED AND CLOSED.
002000*    03/14/05  MHT  PBK-213  TIGHTENED PBK-RLD-AMOUNT TO A 12-   CL04
002100*                            POSITION EDIT PICTURE (ONE COMMA
002200*                            GROUP DROPPED) TO MATCH THE AMOUNT
002300*                            COLUMN WIDTH ON THE DISTRIBUTED
002400*                            REPORT SPEC - AUDIT FINDING #05-006.
002500*    04/01/05  MHT  PBK-214  RECOMPUTED THE TRAILING FILLER ON     CL05
002600*                            HEADER1, DETAIL, USER-TOTAL AND
002700*                            GRAND-TOTAL - THE PICTURE CLAUSES
002800*                            NEVER ACTUALLY SUMMED TO 132 BYTES
002900*                            LIKE THE FD SAYS, SO POSTING-REPORT
003000*                            WAS BEING WRITTEN RAGGED-RIGHT -
003100*                            AUDIT FINDING #05-006.
003200*******************************************************************
003300 01  PBK-RL-HEADER1.
003400     05  FILLER                   PIC X(1)   VALUE SPACES.
003500     05  FILLER                   PIC X(34)
003600               VALUE 'PIGGY BANK POSTING REPORT   DATE:'.
003700     05  PBK-RLH1-RUN-DT           PIC X(10).
003800     05  FILLER                   PIC X(14)  VALUE SPACES.
003900     05  FILLER                   PIC X(5)   VALUE 'PAGE '.
004000     05  PBK-RLH1-PAGE-NO         PIC ZZZ9.
004100     05  FILLER                   PIC X(64)  VALUE SPACES.
004200 01  PBK-RL-HEADER2.
004300     05  FILLER                   PIC X(1)   VALUE SPACES.
004400     05  FILLER                   PIC X(9)   VALUE 'TXN-ID   '.
004500     05  FILLER                   PIC X(9)   VALUE 'KID-ID   '.
004600     05  FILLER                   PIC X(11)  VALUE 'TXN-TYPE   '.
004700     05  FILLER                   PIC X(11)  VALUE 'COMPONENT  '.
004800     05  FILLER                   PIC X(15)  VALUE '       AMOUNT  '.
004900     05  FILLER                   PIC X(9)   VALUE 'STATUS   '.
005000     05  FILLER                   PIC X(40)  VALUE 'REASON'.
005100     05  FILLER                   PIC X(27)  VALUE SPACES.
005200 01  PBK-RL-DETAIL.
005300     05  FILLER                   PIC X(1)   VALUE SPACES.
005400     05  PBK-RLD-TXN-ID            PIC Z(8)9.
005500     05  FILLER                   PIC X(1)   VALUE SPACES.
005600     05  PBK-RLD-KID-ID            PIC Z(8)9.
005700     05  FILLER                   PIC X(1)   VALUE SPACES.
005800     05  PBK-RLD-TXN-TYPE          PIC X(10).
005900     05  FILLER                   PIC X(1)   VALUE SPACES.
006000     05  PBK-RLD-COMPONENT         PIC X(10).
006100     05  FILLER                   PIC X(1)   VALUE SPACES.
006200     05  PBK-RLD-AMOUNT            PIC ZZZZ,ZZ9.99-.
006300     05  FILLER                   PIC X(1)   VALUE SPACES.
006400     05  PBK-RLD-STATUS            PIC X(8).
006500     05  FILLER                   PIC X(1)   VALUE SPACES.
006600     05  PBK-RLD-REASON            PIC X(40).
006700     05  FILLER                   PIC X(27)  VALUE SPACES.
006800 01  PBK-RL-USER-TOTAL.
006900     05  FILLER                   PIC X(1)   VALUE SPACES.
007000     05  FILLER                   PIC X(14)
007100               VALUE 'TOTALS - USER '.
007200     05  PBK-RLT-USER-ID           PIC Z(8)9.
007300     05  FILLER                   PIC X(3)   VALUE SPACES.
007400     05  FILLER                   PIC X(4)   VALUE 'DEP='.
007500     05  PBK-RLT-DEPOSIT-CT        PIC ZZZ9.
007600     05  FILLER                   PIC X(1)   VALUE SPACES.
007700     05  PBK-RLT-DEPOSIT-AMT       PIC Z,ZZZ,ZZ9.99-.
007800     05  FILLER                   PIC X(2)   VALUE SPACES.
007900     05  FILLER                   PIC X(4)   VALUE 'WDL='.
008000     05  PBK-RLT-WITHDRAWAL-CT     PIC ZZZ9.
008100     05  FILLER                   PIC X(1)   VALUE SPACES.
008200     05  PBK-RLT-WITHDRAWAL-AMT    PIC Z,ZZZ,ZZ9.99-.
008300     05  FILLER                   PIC X(2)   VALUE SPACES.
008400     05  FILLER                   PIC X(4)   VALUE 'REJ='.
008500     05  PBK-RLT-REJECTED-CT       PIC ZZZ9.
008600     05  FILLER                   PIC X(49)  VALUE SPACES.
008700 01  PBK-RL-GRAND-TOTAL.
008800     05  FILLER                   PIC X(1)   VALUE SPACES.
008900     05  FILLER                   PIC X(22)
009000               VALUE 'GRAND TOTALS FOR RUN '.
009100     05  FILLER                   PIC X(4)   VALUE 'DEP='.
009200     05  PBK-RLG-DEPOSIT-CT        PIC ZZZ9.
009300     05  FILLER                   PIC X(1)   VALUE SPACES.
009400     05  PBK-RLG-DEPOSIT-AMT       PIC Z,ZZZ,ZZ9.99-.
009500     05  FILLER                   PIC X(2)   VALUE SPACES.
009600     05  FILLER                   PIC X(4)   VALUE 'WDL='.
009700     05  PBK-RLG-WITHDRAWAL-CT     PIC ZZZ9.
009800     05  FILLER                   PIC X(1)   VALUE SPACES.
009900     05  PBK-RLG-WITHDRAWAL-AMT    PIC Z,ZZZ,ZZ9.99-.
010000     05  FILLER                   PIC X(2)   VALUE SPACES.
010100     05  FILLER                   PIC X(4)   VALUE 'REJ='.
010200     05  PBK-RLG-REJECTED-CT       PIC ZZZ9.
010300     05  FILLER                   PIC X(53)  VALUE SPACES.
010400 01  PBK-RL-BLANK-LINE.
010500     05  FILLER                   PIC X(132) VALUE SPACES.
