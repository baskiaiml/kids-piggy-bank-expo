000100*******************************************************************
000200*  PBK.TRANS.CPY
000300*  PIGGY BANK SYSTEM - TRANSACTION RECORD LAYOUT
000400*
000500*  ONE RECORD PER POSTING EVENT ON TRANSACTIONS-IN.  PBK-TRANSACTION-
000600*  POST REWRITES THE SAME LAYOUT TO TRANSACTIONS-OUT WITH THE
000700*  COMPUTED SPLIT AMOUNTS FILLED IN FOR A DEPOSIT.
000800*
000900*  PBK-TXN-DEPOSIT-AREA AND PBK-TXN-WITHDRAWAL-AREA SHARE THE SAME
001000*  BYTES - ONLY ONE IS MEANINGFUL ON A GIVEN RECORD, SELECTED BY
001100*  PBK-TXN-TYPE-CD.  A DEPOSIT NEVER CARRIES A COMPONENT CODE AND A
001200*  WITHDRAWAL NEVER CARRIES SPLIT PERCENTAGES, SO THE TWO AREAS NEVER
001300*  NEED THEIR OWN SPACE ON THE SAME RECORD.
001400*******************************************************************
001500*    -------------------------  CHANGE LOG  ----------------------
001600*    DATE      BY   TKT#     DESCRIPTION                      TAG
001700*    --------  ---  -------  -------------------------------  ---
001800*    04/15/91  RPB  PBK-004  INITIAL TRANSACTION LAYOUT - ONE    CL01
001900*                            RECORD TYPE, DEPOSIT ONLY.
002000*    09/17/94  CQS  PBK-042  ADDED WITHDRAWAL-AREA REDEFINE AND  CL02
002100*                            THE COMPONENT-NAME SWITCH WHEN
002200*                            WITHDRAWALS WERE ADDED TO THE
002300*                            POSTING ENGINE.
002400*    11/09/98  DWK  PBK-119  Y2K - EXPANDED TXN-DATE TO A 4-     CL03
002500*                            DIGIT CENTURY-YEAR SUBFIELD.
002600*    03/03/02  MHT  PBK-207  WIDENED DESCRIPTION TO 500 BYTES    CL04
002700*                            PER THE MEMO-FIELD REQUEST FROM
002800*                            CUSTOMER SERVICE.
002900*    08/09/05  MHT  PBK-220  REWORDED THE LAYOUT NOTE ON THE     CL05
003000*                            DEPOSIT-AREA/WITHDRAWAL-AREA
003100*                            REDEFINE TO STATE THE RATIONALE ON
003200*                            ITS OWN TERMS, PER THE DOCUMENTATION
003300*                            REVIEW - AUDIT FINDING #05-006.
003400*******************************************************************
003500 01  PBK-TRANSACTION-RECORD.
003600     05  PBK-TXN-ID                     PIC 9(9).
003700     05  PBK-TXN-USER-ID                PIC 9(9).
003800     05  PBK-TXN-KID-ID                 PIC 9(9).
003900     05  PBK-TXN-TYPE-CD                PIC X(1).
004000         88  PBK-TXN-TYPE-DEPOSIT           VALUE 'D'.
004100         88  PBK-TXN-TYPE-WITHDRAWAL        VALUE 'W'.
004200     05  PBK-TXN-TOTAL-AMT               PIC S9(8)V9(2).
004300     05  PBK-TXN-DEPOSIT-AREA.
004400         10  PBK-TXN-CHARITY-AMT         PIC S9(8)V9(2).
004500         10  PBK-TXN-SPEND-AMT           PIC S9(8)V9(2).
004600         10  PBK-TXN-SAVINGS-AMT         PIC S9(8)V9(2).
004700         10  PBK-TXN-INVESTMENT-AMT      PIC S9(8)V9(2).
004800         10  FILLER                      PIC X(12).
004900     05  PBK-TXN-WITHDRAWAL-AREA REDEFINES
005000         PBK-TXN-DEPOSIT-AREA.
005100         10  PBK-TXN-WD-COMPONENT-CD     PIC X(10).
005200             88  PBK-TXN-WD-IS-CHARITY       VALUE 'CHARITY   '.
005300             88  PBK-TXN-WD-IS-SPEND         VALUE 'SPEND     '.
005400             88  PBK-TXN-WD-IS-SAVINGS       VALUE 'SAVINGS   '.
005500             88  PBK-TXN-WD-IS-INVESTMENT    VALUE 'INVESTMENT'.
005600         10  PBK-TXN-WD-AMOUNT           PIC S9(8)V9(2).
005700         10  FILLER                      PIC X(22).
005800     05  PBK-TXN-DESCRIPTION             PIC X(500).
005900     05  PBK-TXN-DATE-TS                 PIC X(19).
006000     05  PBK-TXN-DT-TS-R REDEFINES
006100         PBK-TXN-DATE-TS.
006200         10  PBK-TXN-DT-YYYY-DT          PIC 9(4).
006300         10  FILLER                      PIC X(1).
006400         10  PBK-TXN-DT-MM-DT            PIC 9(2).
006500         10  FILLER                      PIC X(1).
006600         10  PBK-TXN-DT-DD-DT            PIC 9(2).
006700         10  FILLER                      PIC X(1).
006800         10  PBK-TXN-DT-HH-TM            PIC 9(2).
006900         10  FILLER                      PIC X(1).
007000         10  PBK-TXN-DT-MI-TM            PIC 9(2).
007100         10  FILLER                      PIC X(1).
007200         10  PBK-TXN-DT-SS-TM            PIC 9(2).
007300     05  PBK-TXN-CREATED-BY              PIC X(40).
007400     05  FILLER                          PIC X(20).
