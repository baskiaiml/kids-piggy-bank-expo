000100*******************************************************************
000200*  PBK.USRMAINT.CBL
000300*  PIGGY BANK SYSTEM - USER REGISTRATION AND AUTHENTICATION
000400*  BATCH PROGRAM
000500*
000600*  STANDALONE BATCH PROGRAM, RUN ON DEMAND FROM THE OPERATOR'S
000700*  MAINTENANCE MENU JCL.  READS ONE REQUEST RECORD FROM
000800*  PBK-USRREQ-FILE AND EITHER REGISTERS A NEW PARENT/GUARDIAN
000900*  USER OR AUTHENTICATES AN EXISTING ONE AGAINST PBK-USER-FILE.
001000*  THE PIN-HASH ITSELF IS OPAQUE TO THIS PROGRAM - IT IS ENCODED
001100*  (ON REGISTER) AND VERIFIED (ON AUTHENTICATE) BY THE ON-LINE
001200*  FRONT END BEFORE THE REQUEST EVER REACHES THIS BATCH STEP; ALL
001300*  THIS PROGRAM CHECKS IS THE *FORMAT* OF THE PIN SUPPLIED ON THE
001400*  REQUEST.
001500*******************************************************************
001600*    -------------------------  CHANGE LOG  ----------------------
001700*    DATE      BY   TKT#     DESCRIPTION                      TAG
001800*    --------  ---  -------  -------------------------------  ---
001900*    04/02/91  RPB  PBK-001  INITIAL VERSION - REGISTER ONLY.    CL01
002000*    02/20/96  GLF  PBK-062  ADDED THE AUTHENTICATE FUNCTION      CL02
002100*                            AND THE LAST-LOGIN STAMP.
002200*    11/14/98  DWK  PBK-118  Y2K - LAST-LOGIN EXPANDED TO A       CL03
002300*                            4-DIGIT CENTURY-YEAR SUBFIELD.
002400*    06/09/03  MHT  PBK-204  PIN FORMAT CHECK TIGHTENED TO        CL04
002500*                            REJECT ANY NON-NUMERIC PIN, NOT
002600*                            JUST A SHORT ONE - A BAD REQUEST
002700*                            WAS SLIPPING A 4-BYTE ALPHA PIN
002800*                            PAST THE OLD LENGTH-ONLY CHECK.
002900*******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID. PBK-USER-MAINTENANCE.
003200 AUTHOR. R. P. BRANNIGAN.
003300 INSTALLATION. PIGGY BANK SYSTEMS GROUP.
003400 DATE-WRITTEN. 04/02/1991.
003500 DATE-COMPILED.
003600 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-370.
004000 OBJECT-COMPUTER. IBM-370.
004100 SPECIAL-NAMES.
004200     UPSI-0 ON PBK-RERUN-SW.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT PBK-USER-FILE ASSIGN TO "USERFILE"
004600         ORGANIZATION IS RELATIVE
004700         ACCESS MODE IS RANDOM
004800         RELATIVE KEY IS WS-USER-REL-KEY
004900         FILE STATUS IS WS-USER-FILE-STATUS.
005000     SELECT PBK-USRREQ-FILE ASSIGN TO "USRREQ"
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-REQ-FILE-STATUS.
005300     SELECT PBK-USRRESP-FILE ASSIGN TO "USRRESP"
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-RESP-FILE-STATUS.
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  PBK-USER-FILE.
005900     COPY PBK.USRMST.CPY.
006000 FD  PBK-USRREQ-FILE.
006100 01  PBK-USRREQ-RECORD.
006200     05  PBK-UREQ-FUNCTION-CD        PIC X(1).
006300         88  PBK-UREQ-IS-REGISTER          VALUE 'R'.
006400         88  PBK-UREQ-IS-AUTHENTICATE      VALUE 'A'.
006500     05  PBK-UREQ-USER-ID             PIC 9(9).
006600     05  PBK-UREQ-PHONE-NBR           PIC X(15).
006700     05  PBK-UREQ-PIN-TX              PIC X(4).
006800     05  PBK-UREQ-PIN-HASH-TX         PIC X(64).
006900     05  FILLER                       PIC X(39).
007000 FD  PBK-USRRESP-FILE.
007100 01  PBK-USRRESP-LINE                 PIC X(132).
007200 WORKING-STORAGE SECTION.
007300 77  WS-USER-REL-KEY              PIC 9(9) COMP.
007400 77  WS-USER-FILE-STATUS          PIC X(2).
007500 77  WS-REQ-FILE-STATUS           PIC X(2).
007600 77  WS-RESP-FILE-STATUS          PIC X(2).
007700 77  WS-EOF-SW                    PIC X(1) VALUE 'N'.
007800     88  WS-END-OF-REQUESTS              VALUE 'Y'.
007900 77  WS-FOUND-SW                  PIC X(1).
008000     88  WS-USER-FOUND                     VALUE 'Y'.
008100     88  WS-USER-NOT-FOUND                  VALUE 'N'.
008200 77  WS-PIN-OK-SW                 PIC X(1).
008300     88  WS-PIN-FORMAT-OK                   VALUE 'Y'.
008400     88  WS-PIN-FORMAT-BAD                  VALUE 'N'.
008500 77  WS-NEXT-USER-ID               PIC 9(9) COMP.
008600 77  WS-SCAN-REL-KEY               PIC 9(9) COMP.
008700 77  WS-RAW-DATE                  PIC 9(6).
008800 77  WS-RAW-TIME                  PIC 9(8).
008900*    --  PIN EDIT WORK AREA - THE FOUR BYTES ARE TESTED ONE DIGIT AT
009000*    --  A TIME AGAINST CLASS NUMERIC, AND ALSO AS A SINGLE 4-BYTE
009100*    --  ALPHA STRING FOR THE LENGTH/BLANK CHECK - SAME BYTES, TWO
009200*    --  VIEWS, LIKE THE OLD REP-NUMBER EDIT ON THE BRANCH FEED.
009300 01  WS-PIN-EDIT-AREA.
009400     05  WS-PIN-DIGIT-1              PIC X(1).
009500     05  WS-PIN-DIGIT-2              PIC X(1).
009600     05  WS-PIN-DIGIT-3              PIC X(1).
009700     05  WS-PIN-DIGIT-4              PIC X(1).
009800 01  WS-PIN-EDIT-TABLE REDEFINES WS-PIN-EDIT-AREA.
009900     05  WS-PIN-DIGIT-ENTRY OCCURS 4 PIC X(1).
010000 01  WS-PIN-EDIT-ALPHA REDEFINES WS-PIN-EDIT-AREA
010100                                     PIC X(4).
010200 77  WS-PIN-SUB                   PIC 9(1) COMP.
010300*    --  CURRENT-DATE/TIME WORK AREA - SEE PBK.BALUPDT.CBL FOR THE
010400*    --  SAME CENTURY-WINDOW LOGIC, OWNED SEPARATELY HERE SINCE
010500*    --  EACH PROGRAM STAMPS ITS OWN TIMESTAMP FIELD.
010600 01  WS-TIMESTAMP-WORK.
010700     05  WS-TSW-YYYY                 PIC 9(4).
010800     05  WS-TSW-DASH1                PIC X(1) VALUE '-'.
010900     05  WS-TSW-MM                   PIC 9(2).
011000     05  WS-TSW-DASH2                PIC X(1) VALUE '-'.
011100     05  WS-TSW-DD                   PIC 9(2).
011200     05  WS-TSW-TEE                  PIC X(1) VALUE 'T'.
011300     05  WS-TSW-HH                   PIC 9(2).
011400     05  WS-TSW-COLON1               PIC X(1) VALUE ':'.
011500     05  WS-TSW-MI                   PIC 9(2).
011600     05  WS-TSW-COLON2               PIC X(1) VALUE ':'.
011700     05  WS-TSW-SS                   PIC 9(2).
011800 01  WS-TIMESTAMP-ALPHA REDEFINES WS-TIMESTAMP-WORK
011900                                     PIC X(19).
012000 01  WS-RESPONSE-LINE-AREA.
012100     05  WS-RSL-LABEL                PIC X(12).
012200     05  WS-RSL-USER-ID               PIC Z(8)9.
012300     05  WS-RSL-SPACE                 PIC X(2).
012400     05  WS-RSL-MESSAGE               PIC X(60).
012500     05  FILLER                       PIC X(48).
012600 01  WS-RESPONSE-LINE-ALPHA REDEFINES WS-RESPONSE-LINE-AREA
012700                                     PIC X(123).
012800 PROCEDURE DIVISION.
012900 000-MAIN-CONTROL.
013000     PERFORM 100-OPEN-FILES THRU 100-EXIT.
013100     MOVE 1 TO WS-NEXT-USER-ID.
013200     PERFORM 190-FIND-HIGH-WATER-MARK THRU 190-EXIT.
013300     PERFORM 210-READ-ONE-REQUEST THRU 210-EXIT.
013400     PERFORM 150-PROCESS-ONE-REQUEST THRU 150-EXIT
013500         UNTIL WS-END-OF-REQUESTS.
013600     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
013700     STOP RUN.
013800 100-OPEN-FILES.
013900     OPEN I-O PBK-USER-FILE.
014000     IF WS-USER-FILE-STATUS = '35' OR '05'
014100         OPEN OUTPUT PBK-USER-FILE
014200         CLOSE PBK-USER-FILE
014300         OPEN I-O PBK-USER-FILE
014400     END-IF.
014500     OPEN INPUT PBK-USRREQ-FILE.
014600     OPEN OUTPUT PBK-USRRESP-FILE.
014700 100-EXIT.
014800     EXIT.
014900 190-FIND-HIGH-WATER-MARK.
015000     MOVE ZERO TO WS-SCAN-REL-KEY.
015100     PERFORM 195-SCAN-NEXT-USER
015200         UNTIL WS-USER-FILE-STATUS NOT = '00'.
015300 190-EXIT.
015400     EXIT.
015500 195-SCAN-NEXT-USER.
015600     ADD 1 TO WS-SCAN-REL-KEY.
015700     MOVE WS-SCAN-REL-KEY TO WS-USER-REL-KEY.
015800     READ PBK-USER-FILE
015900         INVALID KEY
016000             MOVE '10' TO WS-USER-FILE-STATUS
016100         NOT INVALID KEY
016200             MOVE WS-SCAN-REL-KEY TO WS-NEXT-USER-ID
016300             ADD 1 TO WS-NEXT-USER-ID
016400     END-READ.
016500 150-PROCESS-ONE-REQUEST.
016600     EVALUATE TRUE
016700         WHEN PBK-UREQ-IS-REGISTER
016800             PERFORM 200-REGISTER-USER THRU 200-EXIT
016900         WHEN PBK-UREQ-IS-AUTHENTICATE
017000             PERFORM 300-AUTHENTICATE-USER THRU 300-EXIT
017100         WHEN OTHER
017200             GO TO 950-BAD-FUNCTION-CODE
017300     END-EVALUATE.
017400     PERFORM 210-READ-ONE-REQUEST THRU 210-EXIT.
017500 150-EXIT.
017600     EXIT.
017700 950-BAD-FUNCTION-CODE.
017800     MOVE 'REQ REJECT' TO WS-RSL-LABEL.
017900     MOVE ZERO TO WS-RSL-USER-ID.
018000     MOVE 'UNRECOGNIZED FUNCTION CODE ON REQUEST' TO WS-RSL-MESSAGE.
018100     PERFORM 650-WRITE-RESPONSE-LINE THRU 650-EXIT.
018200     PERFORM 210-READ-ONE-REQUEST THRU 210-EXIT.
018300     GO TO 150-EXIT.
018400 210-READ-ONE-REQUEST.
018500     READ PBK-USRREQ-FILE
018600         AT END
018700             SET WS-END-OF-REQUESTS TO TRUE
018800     END-READ.
018900 210-EXIT.
019000     EXIT.
019100 200-REGISTER-USER.
019200     PERFORM 250-CHECK-PIN-FORMAT THRU 250-EXIT.
019300     IF WS-PIN-FORMAT-BAD
019400         MOVE 'REG REJECTED' TO WS-RSL-LABEL
019500         MOVE ZERO TO WS-RSL-USER-ID
019600         MOVE 'PIN MUST BE EXACTLY 4 NUMERIC DIGITS'
019700             TO WS-RSL-MESSAGE
019800     ELSE
019900         IF PBK-UREQ-PHONE-NBR = SPACES
020000             MOVE 'REG REJECTED' TO WS-RSL-LABEL
020100             MOVE ZERO TO WS-RSL-USER-ID
020200             MOVE 'PHONE NUMBER MAY NOT BE BLANK'
020300                 TO WS-RSL-MESSAGE
020400         ELSE
020500             PERFORM 260-FIND-USER-BY-PHONE THRU 260-EXIT
020600             IF WS-USER-FOUND
020700                 MOVE 'REG REJECTED' TO WS-RSL-LABEL
020800                 MOVE ZERO TO WS-RSL-USER-ID
020900                 MOVE 'PHONE NUMBER ALREADY REGISTERED'
021000                     TO WS-RSL-MESSAGE
021100             ELSE
021200                 PERFORM 270-ADD-USER-RECORD
021300             END-IF
021400         END-IF
021500     END-IF.
021600     PERFORM 650-WRITE-RESPONSE-LINE THRU 650-EXIT.
021700 200-EXIT.
021800     EXIT.
021900 250-CHECK-PIN-FORMAT.
022000     SET WS-PIN-FORMAT-OK TO TRUE.
022100     MOVE PBK-UREQ-PIN-TX TO WS-PIN-EDIT-ALPHA.
022200     PERFORM 255-CHECK-ONE-PIN-DIGIT
022300         VARYING WS-PIN-SUB FROM 1 BY 1 UNTIL WS-PIN-SUB > 4.
022400 250-EXIT.
022500     EXIT.
022600 255-CHECK-ONE-PIN-DIGIT.
022700     IF WS-PIN-DIGIT-ENTRY (WS-PIN-SUB) IS NOT NUMERIC
022800         SET WS-PIN-FORMAT-BAD TO TRUE
022900     END-IF.
023000 260-FIND-USER-BY-PHONE.
023100     SET WS-USER-NOT-FOUND TO TRUE.
023200     MOVE ZERO TO WS-SCAN-REL-KEY.
023300     MOVE '00' TO WS-USER-FILE-STATUS.
023400     PERFORM 265-SCAN-ONE-USER-BY-PHONE
023500         UNTIL WS-USER-FILE-STATUS NOT = '00'
023600            OR WS-USER-FOUND.
023700     MOVE '00' TO WS-USER-FILE-STATUS.
023800 260-EXIT.
023900     EXIT.
024000 265-SCAN-ONE-USER-BY-PHONE.
024100     ADD 1 TO WS-SCAN-REL-KEY.
024200     MOVE WS-SCAN-REL-KEY TO WS-USER-REL-KEY.
024300     READ PBK-USER-FILE
024400         INVALID KEY
024500             MOVE '10' TO WS-USER-FILE-STATUS
024600         NOT INVALID KEY
024700             IF PBK-USER-PHONE-NBR = PBK-UREQ-PHONE-NBR
024800                 SET WS-USER-FOUND TO TRUE
024900             END-IF
025000     END-READ.
025100 270-ADD-USER-RECORD.
025200     INITIALIZE PBK-USER-RECORD.
025300     MOVE WS-NEXT-USER-ID TO PBK-USER-ID.
025400     MOVE PBK-UREQ-PHONE-NBR TO PBK-USER-PHONE-NBR.
025500     MOVE PBK-UREQ-PIN-HASH-TX TO PBK-USER-PIN-HASH-TX.
025600     SET PBK-USER-STATUS-ACTIVE TO TRUE.
025700     MOVE PBK-USER-ID TO WS-USER-REL-KEY.
025800     WRITE PBK-USER-RECORD
025900         INVALID KEY
026000             MOVE 'REG FAILED' TO WS-RSL-LABEL
026100     END-WRITE.
026200     IF WS-USER-FILE-STATUS = '00'
026300         MOVE 'REG OK' TO WS-RSL-LABEL
026400         MOVE 'USER REGISTERED' TO WS-RSL-MESSAGE
026500         ADD 1 TO WS-NEXT-USER-ID
026600     END-IF.
026700     MOVE PBK-USER-ID TO WS-RSL-USER-ID.
026800 300-AUTHENTICATE-USER.
026900     PERFORM 250-CHECK-PIN-FORMAT THRU 250-EXIT.
027000     IF WS-PIN-FORMAT-BAD
027100         MOVE 'AUTH REJECTED' TO WS-RSL-LABEL
027200         MOVE ZERO TO WS-RSL-USER-ID
027300         MOVE 'PIN MUST BE EXACTLY 4 NUMERIC DIGITS'
027400             TO WS-RSL-MESSAGE
027500     ELSE
027600         IF PBK-UREQ-PHONE-NBR = SPACES
027700             MOVE 'AUTH REJECTED' TO WS-RSL-LABEL
027800             MOVE ZERO TO WS-RSL-USER-ID
027900             MOVE 'PHONE NUMBER MAY NOT BE BLANK'
028000                 TO WS-RSL-MESSAGE
028100         ELSE
028200             PERFORM 260-FIND-USER-BY-PHONE THRU 260-EXIT
028300             IF WS-USER-NOT-FOUND
028400                 MOVE 'AUTH REJECTED' TO WS-RSL-LABEL
028500                 MOVE ZERO TO WS-RSL-USER-ID
028600                 MOVE 'PHONE NUMBER NOT ON FILE'
028700                     TO WS-RSL-MESSAGE
028800             ELSE
028900                 IF PBK-USER-PIN-HASH-TX = PBK-UREQ-PIN-HASH-TX
029000                     PERFORM 350-STAMP-LAST-LOGIN THRU 350-EXIT
029100                     MOVE 'AUTH OK' TO WS-RSL-LABEL
029200                     MOVE 'PIN VERIFIED' TO WS-RSL-MESSAGE
029300                 ELSE
029400                     MOVE 'AUTH REJECTED' TO WS-RSL-LABEL
029500                     MOVE 'PIN DOES NOT MATCH' TO WS-RSL-MESSAGE
029600                 END-IF
029700                 MOVE PBK-USER-ID TO WS-RSL-USER-ID
029800             END-IF
029900         END-IF
030000     END-IF.
030100     PERFORM 650-WRITE-RESPONSE-LINE THRU 650-EXIT.
030200 300-EXIT.
030300     EXIT.
030400 350-STAMP-LAST-LOGIN.
030500     ACCEPT WS-RAW-DATE FROM DATE.
030600     ACCEPT WS-RAW-TIME FROM TIME.
030700     IF WS-RAW-DATE (1:2) < 50
030800         MOVE 20 TO WS-TSW-YYYY (1:2)
030900     ELSE
031000         MOVE 19 TO WS-TSW-YYYY (1:2)
031100     END-IF.
031200     MOVE WS-RAW-DATE (1:2) TO WS-TSW-YYYY (3:2).
031300     MOVE WS-RAW-DATE (3:2) TO WS-TSW-MM.
031400     MOVE WS-RAW-DATE (5:2) TO WS-TSW-DD.
031500     MOVE WS-RAW-TIME (1:2) TO WS-TSW-HH.
031600     MOVE WS-RAW-TIME (3:2) TO WS-TSW-MI.
031700     MOVE WS-RAW-TIME (5:2) TO WS-TSW-SS.
031800     MOVE WS-TIMESTAMP-ALPHA TO PBK-USER-LAST-LOGIN-TS.
031900     MOVE PBK-USER-ID TO WS-USER-REL-KEY.
032000     REWRITE PBK-USER-RECORD
032100         INVALID KEY
032200             MOVE 'AUTH REJECTED' TO WS-RSL-LABEL
032300     END-REWRITE.
032400 350-EXIT.
032500     EXIT.
032600 650-WRITE-RESPONSE-LINE.
032700     MOVE WS-RESPONSE-LINE-ALPHA TO PBK-USRRESP-LINE.
032800     WRITE PBK-USRRESP-LINE.
032900     INITIALIZE WS-RESPONSE-LINE-AREA.
033000 650-EXIT.
033100     EXIT.
033200 900-CLOSE-FILES.
033300     CLOSE PBK-USER-FILE.
033400     CLOSE PBK-USRREQ-FILE.
033500     CLOSE PBK-USRRESP-FILE.
033600 900-EXIT.
033700     EXIT.
