000100*******************************************************************
000200*  PBK.KIDMST.CPY
000300*  PIGGY BANK SYSTEM - KID MASTER RECORD LAYOUT
000400*
000500*  ONE RECORD PER KID OWNED BY A USER (PARENT/GUARDIAN).  KEYED ON
000600*  PBK-KID-ID.  PBK-KID-USER-ID TIES THE RECORD BACK TO ITS OWNING
000700*  PBK.USRMST.CPY ROW - THERE IS NO PHYSICAL PARENT/CHILD FILE
000800*  RELATIONSHIP ENFORCED HERE, ONLY BY PBK-KID-MAINTENANCE.
000900*******************************************************************
001000*    -------------------------  CHANGE LOG  ----------------------
001100*    DATE      BY   TKT#     DESCRIPTION                      TAG
001200*    --------  ---  -------  -------------------------------  ---
001300*    04/02/91  RPB  PBK-001  INITIAL LAYOUT FOR PIGGY BANK     CL01
001400*                            ALLOWANCE POSTING CONVERSION.
001500*    02/20/96  GLF  PBK-062  WIDENED KID-AGE TO 3 DIGITS TO     CL02
001600*                            MATCH THE OTHER MASTER FILES.
001700*    11/09/98  DWK  PBK-119  Y2K SWEEP - NO DATE FIELDS ON      CL03
001800*                            THIS LAYOUT, REVIEWED AND CLOSED.
001900*******************************************************************
002000 01  PBK-KID-RECORD.
002100     05  PBK-KID-ID                    PIC 9(9).
002200     05  PBK-KID-USER-ID                PIC 9(9).
002300     05  PBK-KID-NAME                   PIC X(40).
002400     05  PBK-KID-AGE                    PIC 9(3).
002500     05  FILLER                         PIC X(36).
