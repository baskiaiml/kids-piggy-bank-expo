000100*******************************************************************
000200*  PBK.SETMAINT.CBL
000300*  PIGGY BANK SYSTEM - ALLOCATION SETTINGS MAINTENANCE SUBPROGRAM
000400*
000500*  CALLED BY PBK-TRANSACTION-POST (PBK.TRNPOST.CBL) TO SAVE A USER'S
000600*  REQUESTED ALLOCATION PERCENTAGES, OR TO FETCH (AND, IF NEEDED,
000700*  MATERIALIZE) A USER'S SETTINGS BEFORE A DEPOSIT IS SPLIT.  THIS
000800*  PROGRAM OWNS PBK-SETTINGS-FILE AND IS THE ONLY PROGRAM THAT OPENS,
000900*  READS OR WRITES IT.
001000*
001100*  LK-FUNCTION-CD ON THE CALLING SEQUENCE SELECTS THE OPERATION -
001200*     'S'  SAVE THE REQUESTED PERCENTAGES/LIMITS (REJECTS IF THE
001300*          FOUR PERCENTAGES DO NOT SUM TO EXACTLY 100.00)
001400*     'G'  GET-OR-DEFAULT - RETURN THE USER'S SETTINGS, CREATING AND
001500*          PERSISTING THE STANDARD 25/25/25/25, 2/2 DEFAULT ROW IF
001600*          THE USER HAS NONE YET
001700*     'C'  CLOSE PBK-SETTINGS-FILE - CALLED ONCE BY THE DRIVER AT
001800*          END OF RUN
001900*******************************************************************
002000*    -------------------------  CHANGE LOG  ----------------------
002100*    DATE      BY   TKT#     DESCRIPTION                      TAG
002200*    --------  ---  -------  -------------------------------  ---
002300*    04/09/91  RPB  PBK-002  INITIAL VERSION - SAVE FUNCTION     CL01
002400*                            ONLY, CALLED FROM THE OLD ON-LINE
002500*                            SETTINGS SCREEN.
002600*    09/17/94  CQS  PBK-041  ADDED THE GET-OR-DEFAULT FUNCTION   CL02
002700*                            SO THE POSTING ENGINE CAN PULL A
002800*                            USER'S SPLIT WITHOUT DUPLICATING
002900*                            THE DEFAULTING RULE.
003000*    11/09/98  DWK  PBK-119  Y2K - NO DATE FIELDS OWNED BY THIS   CL03
003100*                            PROGRAM, REVIEWED AND CLOSED.
003200*    06/09/03  MHT  PBK-204  ADDED THE CLOSE FUNCTION SO THE      CL04
003300*                            DRIVER CAN RELEASE THE FILE AT
003400*                            END OF RUN INSTEAD OF LEAVING IT
003500*                            OPEN UNTIL STEP TERMINATION.
003600*******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. PBK-SETTINGS-MAINT.
003900 AUTHOR. R. P. BRANNIGAN.
004000 INSTALLATION. PIGGY BANK SYSTEMS GROUP.
004100 DATE-WRITTEN. 04/09/1991.
004200 DATE-COMPILED.
004300 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-370.
004700 OBJECT-COMPUTER. IBM-370.
004800 SPECIAL-NAMES.
004900     UPSI-0 ON PBK-RERUN-SW.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT PBK-SETTINGS-FILE ASSIGN TO "SETFILE"
005300         ORGANIZATION IS RELATIVE
005400         ACCESS MODE IS RANDOM
005500         RELATIVE KEY IS WS-SET-REL-KEY
005600         FILE STATUS IS WS-SET-FILE-STATUS.
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  PBK-SETTINGS-FILE.
006000     COPY PBK.USRSET.CPY.
006100 WORKING-STORAGE SECTION.
006200 77  WS-SET-REL-KEY              PIC 9(9) COMP.
006300 77  WS-SET-FILE-STATUS          PIC X(2).
006400 77  WS-SUB                      PIC 9(2) COMP.
006500 77  WS-PCT-TOTAL                PIC S9(5)V9(2) COMP.
006600 77  WS-FIRST-CALL-SW            PIC X(1) VALUE 'Y'.
006700     88  WS-FIRST-CALL                VALUE 'Y'.
006800     88  WS-NOT-FIRST-CALL            VALUE 'N'.
006900 77  WS-FOUND-SW                 PIC X(1).
007000     88  WS-RECORD-FOUND               VALUE 'Y'.
007100     88  WS-RECORD-NOT-FOUND            VALUE 'N'.
007200*    --  REQUEST HOLD AREA - SAVES THE CALLER'S REQUESTED PERCENTAGES
007300*    --  AND LIMITS BEFORE 300-FIND-OR-INIT-SETTINGS OVERLAYS THE
007400*    --  LINKAGE RECORD WITH WHATEVER IS READ FROM DISK.
007500 01  WS-REQUEST-SETTINGS.
007600     05  WS-REQ-PCT-AREA.
007700         10  WS-REQ-CHARITY-PCT        PIC S9(3)V9(2).
007800         10  WS-REQ-SPEND-PCT          PIC S9(3)V9(2).
007900         10  WS-REQ-SAVINGS-PCT        PIC S9(3)V9(2).
008000         10  WS-REQ-INVESTMENT-PCT     PIC S9(3)V9(2).
008100     05  WS-REQ-PCT-TABLE REDEFINES WS-REQ-PCT-AREA.
008200         10  WS-REQ-PCT-ENTRY OCCURS 4 PIC S9(3)V9(2).
008300     05  WS-REQ-SAVINGS-WD-LIMIT       PIC 9(4).
008400     05  WS-REQ-INVESTMENT-WD-LIMIT    PIC 9(4).
008500     05  FILLER                        PIC X(10).
008600*    --  STANDARD 25/25/25/25, 2/2 DEFAULT SETTINGS, TABLE-DRIVEN SO
008700*    --  A FIFTH COMPONENT NEVER NEEDS A FIFTH MOVE STATEMENT.
008800 01  WS-DEFAULT-PCT-AREA.
008900     05  WS-DEFAULT-CHARITY-PCT        PIC S9(3)V9(2) VALUE +25.00.
009000     05  WS-DEFAULT-SPEND-PCT          PIC S9(3)V9(2) VALUE +25.00.
009100     05  WS-DEFAULT-SAVINGS-PCT        PIC S9(3)V9(2) VALUE +25.00.
009200     05  WS-DEFAULT-INVESTMENT-PCT     PIC S9(3)V9(2) VALUE +25.00.
009300 01  WS-DEFAULT-PCT-TABLE REDEFINES WS-DEFAULT-PCT-AREA.
009400     05  WS-DEFAULT-PCT-ENTRY OCCURS 4 PIC S9(3)V9(2).
009500 77  WS-DEFAULT-SAVINGS-WD-LIMIT      PIC 9(4) VALUE 2.
009600 77  WS-DEFAULT-INVESTMENT-WD-LIMIT   PIC 9(4) VALUE 2.
009700 LINKAGE SECTION.
009800 01  LK-FUNCTION-CD               PIC X(1).
009900     88  LK-FUNC-SAVE                  VALUE 'S'.
010000     88  LK-FUNC-GET-OR-DEFAULT         VALUE 'G'.
010100     88  LK-FUNC-CLOSE                  VALUE 'C'.
010200 01  LK-RETURN-CD                 PIC X(1).
010300     88  LK-RETURN-OK                   VALUE '0'.
010400     88  LK-RETURN-REJECT               VALUE '1'.
010500 PROCEDURE DIVISION USING LK-FUNCTION-CD LK-RETURN-CD
010600         PBK-USER-SETTINGS-RECORD.
010700 000-MAIN-CONTROL.
010800     IF WS-FIRST-CALL
010900         PERFORM 110-OPEN-SETTINGS-FILE THRU 110-EXIT
011000         SET WS-NOT-FIRST-CALL TO TRUE
011100     END-IF
011200     SET LK-RETURN-OK TO TRUE
011300     EVALUATE TRUE
011400         WHEN LK-FUNC-SAVE
011500             PERFORM 150-SAVE-REQUEST-VALUES THRU 150-EXIT
011600             PERFORM 200-VALIDATE-PERCENTAGES THRU 200-EXIT
011700             IF LK-RETURN-OK
011800                 PERFORM 300-FIND-OR-INIT-SETTINGS THRU 300-EXIT
011900                 PERFORM 360-APPLY-REQUEST-VALUES
012000                 PERFORM 400-WRITE-SETTINGS-RECORD THRU 400-EXIT
012100             END-IF
012200         WHEN LK-FUNC-GET-OR-DEFAULT
012300             PERFORM 300-FIND-OR-INIT-SETTINGS THRU 300-EXIT
012400             IF WS-RECORD-NOT-FOUND
012500                 PERFORM 310-BUILD-DEFAULT-SETTINGS THRU 310-EXIT
012600                 PERFORM 400-WRITE-SETTINGS-RECORD THRU 400-EXIT
012700             END-IF
012800         WHEN LK-FUNC-CLOSE
012900             PERFORM 900-CLOSE-SETTINGS-FILE THRU 900-EXIT
013000         WHEN OTHER
013100             GO TO 950-BAD-FUNCTION-CODE
013200     END-EVALUATE.
013300     GOBACK.
013400 950-BAD-FUNCTION-CODE.
013500     SET LK-RETURN-REJECT TO TRUE.
013600     GOBACK.
013700 110-OPEN-SETTINGS-FILE.
013800     OPEN I-O PBK-SETTINGS-FILE.
013900     IF WS-SET-FILE-STATUS = '35' OR '05'
014000         OPEN OUTPUT PBK-SETTINGS-FILE
014100         CLOSE PBK-SETTINGS-FILE
014200         OPEN I-O PBK-SETTINGS-FILE
014300     END-IF.
014400 110-EXIT.
014500     EXIT.
014600 150-SAVE-REQUEST-VALUES.
014700     MOVE PBK-SET-CHARITY-PCT         TO WS-REQ-CHARITY-PCT.
014800     MOVE PBK-SET-SPEND-PCT           TO WS-REQ-SPEND-PCT.
014900     MOVE PBK-SET-SAVINGS-PCT         TO WS-REQ-SAVINGS-PCT.
015000     MOVE PBK-SET-INVESTMENT-PCT      TO WS-REQ-INVESTMENT-PCT.
015100     MOVE PBK-SET-SAVINGS-WD-LIMIT    TO WS-REQ-SAVINGS-WD-LIMIT.
015200     MOVE PBK-SET-INVESTMENT-WD-LIMIT TO WS-REQ-INVESTMENT-WD-LIMIT.
015300 150-EXIT.
015400     EXIT.
015500 200-VALIDATE-PERCENTAGES.
015600     MOVE ZERO TO WS-PCT-TOTAL.
015700     PERFORM 210-SUM-ONE-PERCENTAGE
015800         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 4.
015900     IF WS-PCT-TOTAL = 100.00
016000         SET LK-RETURN-OK TO TRUE
016100     ELSE
016200         SET LK-RETURN-REJECT TO TRUE
016300     END-IF.
016400 200-EXIT.
016500     EXIT.
016600 210-SUM-ONE-PERCENTAGE.
016700     ADD WS-REQ-PCT-ENTRY (WS-SUB) TO WS-PCT-TOTAL.
016800 300-FIND-OR-INIT-SETTINGS.
016900     MOVE PBK-SET-USER-ID TO WS-SET-REL-KEY.
017000     READ PBK-SETTINGS-FILE
017100         INVALID KEY
017200             SET WS-RECORD-NOT-FOUND TO TRUE
017300         NOT INVALID KEY
017400             SET WS-RECORD-FOUND TO TRUE
017500     END-READ.
017600     IF WS-RECORD-NOT-FOUND
017700         INITIALIZE PBK-USER-SETTINGS-RECORD
017800         MOVE WS-SET-REL-KEY TO PBK-SET-USER-ID
017900     END-IF.
018000 300-EXIT.
018100     EXIT.
018200 310-BUILD-DEFAULT-SETTINGS.
018300     PERFORM 320-MOVE-ONE-DEFAULT-PCT
018400         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 4.
018500     MOVE WS-DEFAULT-SAVINGS-WD-LIMIT
018600         TO PBK-SET-SAVINGS-WD-LIMIT.
018700     MOVE WS-DEFAULT-INVESTMENT-WD-LIMIT
018800         TO PBK-SET-INVESTMENT-WD-LIMIT.
018900 310-EXIT.
019000     EXIT.
019100 320-MOVE-ONE-DEFAULT-PCT.
019200     MOVE WS-DEFAULT-PCT-ENTRY (WS-SUB)
019300         TO PBK-SET-PCT-TABLE (WS-SUB).
019400 360-APPLY-REQUEST-VALUES.
019500     MOVE WS-REQ-CHARITY-PCT          TO PBK-SET-CHARITY-PCT.
019600     MOVE WS-REQ-SPEND-PCT            TO PBK-SET-SPEND-PCT.
019700     MOVE WS-REQ-SAVINGS-PCT          TO PBK-SET-SAVINGS-PCT.
019800     MOVE WS-REQ-INVESTMENT-PCT       TO PBK-SET-INVESTMENT-PCT.
019900     MOVE WS-REQ-SAVINGS-WD-LIMIT     TO PBK-SET-SAVINGS-WD-LIMIT.
020000     MOVE WS-REQ-INVESTMENT-WD-LIMIT  TO PBK-SET-INVESTMENT-WD-LIMIT.
020100 400-WRITE-SETTINGS-RECORD.
020200     MOVE PBK-SET-USER-ID TO WS-SET-REL-KEY.
020300     IF WS-RECORD-FOUND
020400         REWRITE PBK-USER-SETTINGS-RECORD
020500             INVALID KEY
020600                 SET LK-RETURN-REJECT TO TRUE
020700         END-REWRITE
020800     ELSE
020900         WRITE PBK-USER-SETTINGS-RECORD
021000             INVALID KEY
021100                 SET LK-RETURN-REJECT TO TRUE
021200         END-WRITE
021300     END-IF.
021400 400-EXIT.
021500     EXIT.
021600 900-CLOSE-SETTINGS-FILE.
021700     CLOSE PBK-SETTINGS-FILE.
021800 900-EXIT.
021900     EXIT.
